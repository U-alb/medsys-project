000100       IDENTIFICATION DIVISION.                                    URG0010
000200       PROGRAM-ID.  USERREG.                                       URG0020
000300       AUTHOR. JON SAYLES.                                         URG0030
000400       INSTALLATION. COBOL DEV Center.                             URG0040
000500       DATE-WRITTEN. 06/15/90.                                     URG0050
000600       DATE-COMPILED.                                              URG0060
000700       SECURITY. NON-CONFIDENTIAL.                                 URG0070
000800                                                                   URG0080
000900******************************************************************  URG0090
001000*REMARKS.                                                          URG0100
001100*                                                                  URG0110
001200*          THIS PROGRAM BUILDS ONE OUTPUT USER RECORD FOR EVERY    URG0120
001300*          REGISTRATION REQUEST IN THE INPUT FILE, AS EITHER A     URG0130
001400*          DOCTOR OR A PATIENT SUBTYPE, ACCORDING TO THE ROLE      URG0140
001500*          ON THE REQUEST.                                        URG0150
001600*                                                                  URG0160
001700*          A DOCTOR RECORD GETS SPEC DEFAULTED TO "GENERAL" AND    URG0170
001800*          LICENSE-NUMBER LEFT BLANK FOR AN ADMINISTRATOR TO FILL  URG0180
001900*          IN LATER.  A PATIENT RECORD LEAVES GENDER, PHONE-NUMBER URG0200
002000*          AND ADDRESS BLANK FOR THE PATIENT TO FILL IN LATER.     URG0210
002100*          ANY OTHER ROLE ON THE REQUEST DEFAULTS TO PATIENT - THE URG0220
002200*          SAME "WHEN IN DOUBT, PATIENT" RULE THE OLD SYSTEM USED. URG0230
002300*                                                                  URG0240
002400*          PASSWORD HASHING IS NOT DONE HERE - THAT IS A FRONT-    URG0250
002500*          END CONCERN.  THIS PROGRAM ONLY SHAPES THE RECORD FOR   URG0260
002600*          THE DOWNSTREAM LOAD INTO THE USER MASTER.               URG0270
002700*                                                                  URG0280
002800*          THIS PROGRAM HAS NO REFERENCE TABLE TO LOAD AND NO      URG0290
002900*          MASTER FILE TO UPDATE - IT IS A STRAIGHT READ/BUILD/    URG0300
003000*          WRITE, THE SAME SHAPE AS THE OLD PATIENT SEARCH         URG0310
003100*          PROGRAM'S READ/EDIT/WRITE LOOP WITHOUT THE TABLE.       URG0320
003200*                                                                  URG0330
003300*          CHANGE LOG -                                           URG0340
003400*          061590  JS   ORIGINAL PROGRAM - PATIENT SEARCH         URG0340
003500*          101598  TGD  Y2K REVIEW - NO DATE ARITHMETIC, DATE-OF- URG0350
003600*                       BIRTH PASSED THROUGH UNCHANGED            URG0360
003700*          110603  MM   STRUCTURED-PROGRAMMING CLEANUP - REPLACED URG0370
003800*                       A GO TO WITH PERFORM THRU                 URG0380
003900*          080114  JS   MEDSYS CONVERSION, REQ 8842 - RENAMED     URG0390
004000*                       USERREG, ADAPTED FROM PATSRCH FOR         URG0400
004100*                       REGISTRATION BUILD                        URG0410
004200*          050216  RPK  ADDED DOCTOR-VS-PATIENT SUBTYPE BRANCH    URG0420
004300******************************************************************  URG0430
004400                                                                   URG0440
004500               INPUT FILE              -   DDS0001.USERDATA        URG0450
004600               OUTPUT FILE PRODUCED    -   DDS0001.USEREDIT         URG0460
004700               DUMP FILE               -   SYSOUT                 URG0470
004800                                                                   URG0480
004900******************************************************************  URG0490
005000       ENVIRONMENT DIVISION.                                       URG0500
005100       CONFIGURATION SECTION.                                      URG0510
005200       SOURCE-COMPUTER. IBM-390.                                   URG0520
005300       OBJECT-COMPUTER. IBM-390.                                   URG0530
005400       SPECIAL-NAMES.                                              URG0540
005500           C01 IS TOP-OF-FORM.                                     URG0550
005600       INPUT-OUTPUT SECTION.                                       URG0560
005700       FILE-CONTROL.                                               URG0570
005800           SELECT SYSOUT                                           URG0580
005900           ASSIGN TO UT-S-SYSOUT                                   URG0590
006000             ORGANIZATION IS SEQUENTIAL.                           URG0600
006100                                                                   URG0610
006200           SELECT USER-IN                                         URG0620
006300           ASSIGN TO UT-S-USERIN                                   URG0630
006400             ACCESS MODE IS SEQUENTIAL                             URG0640
006500             FILE STATUS IS OFCODE.                                URG0650
006600                                                                   URG0660
006700           SELECT USER-OUT                                        URG0670
006800           ASSIGN TO UT-S-USEROUT                                  URG0680
006900             ACCESS MODE IS SEQUENTIAL                             URG0690
007000             FILE STATUS IS OFCODE.                                URG0700
007100                                                                   URG0710
007200       DATA DIVISION.                                              URG0720
007300       FILE SECTION.                                               URG0730
007400       FD  SYSOUT                                                  URG0740
007500           RECORDING MODE IS F                                     URG0750
007600           LABEL RECORDS ARE STANDARD                              URG0760
007700           RECORD CONTAINS 130 CHARACTERS                          URG0770
007800           BLOCK CONTAINS 0 RECORDS                                URG0780
007900           DATA RECORD IS SYSOUT-REC.                               URG0790
008000       01  SYSOUT-REC  PIC X(130).                                 URG0800
008100                                                                   URG0810
008200      ****** ONE RECORD PER NEW-ACCOUNT REGISTRATION REQUEST.       URG0820
008300       FD  USER-IN                                                 URG0830
008400           RECORDING MODE IS F                                     URG0840
008500           LABEL RECORDS ARE STANDARD                              URG0850
008600           RECORD CONTAINS 610 CHARACTERS                          URG0860
008700           BLOCK CONTAINS 0 RECORDS                                URG0870
008800           DATA RECORD IS USER-IN-REC.                             URG0880
008900       01  USER-IN-REC  PIC X(610).                                URG0890
009000                                                                   URG0900
009100      ****** THE CONSTRUCTED DOCTOR OR PATIENT SUBTYPE RECORD,      URG0910
009200      ****** READY FOR THE DOWNSTREAM LOAD INTO THE USER MASTER.    URG0920
009300       FD  USER-OUT                                                URG0930
009400           RECORDING MODE IS F                                     URG0940
009500           LABEL RECORDS ARE STANDARD                              URG0950
009600           RECORD CONTAINS 610 CHARACTERS                          URG0960
009700           BLOCK CONTAINS 0 RECORDS                                URG0970
009800           DATA RECORD IS USER-OUT-REC.                            URG0980
009900       01  USER-OUT-REC  PIC X(610).                               URG0990
010000                                                                   URG1000
010100       WORKING-STORAGE SECTION.                                    URG1010
010200                                                                   URG1020
010300       01  FILE-STATUS-CODES.                                      URG1030
010400           05  OFCODE                    PIC X(2).                 URG1040
010500               88  CODE-OK               VALUE SPACES.              URG1050
010600           05  FILLER                    PIC X(06).                URG1060
010700                                                                   URG1070
010800      ** THE CURRENT REGISTRATION REQUEST AS READ FROM USER-IN,     URG1080
010900      ** AND ALSO THE WORK AREA THE NEW RECORD IS BUILT IN - THE    URG1090
011000      ** TWO VIEWS BELOW LET 200/210 ADDRESS THE SUBTYPE FIELDS     URG1100
011100      ** BY NAME WITHOUT A SEPARATE BUILD AREA.                     URG1110
011200       COPY USERREC.                                               URG1120
011300                                                                   URG1130
011400       COPY ABENDREC.                                              URG1140
011500                                                                   URG1150
011600       01  COUNTERS-IDXS-AND-ACCUMULATORS.                         URG1160
011700           05  RECORDS-READ             PIC 9(7) COMP.             URG1170
011800           05  RECORDS-DOCTOR           PIC 9(7) COMP.             URG1180
011900           05  RECORDS-PATIENT          PIC 9(7) COMP.             URG1190
012000           05  FILLER                   PIC X(04).                 URG1200
012100******************************************************************  URG1210
012200* WS-COUNTERS-ALT-VIEW - SAME BYTES AS THE COUNTERS ABOVE, SEEN   *  URG1220
012300* AS AN ARRAY SO 1000-ABEND-RTN CAN DUMP ALL THREE WITH ONE LOOP  *  URG1230
012400* INSTEAD OF THREE SEPARATE DISPLAY STATEMENTS.                  *  URG1240
012500******************************************************************  URG1250
012600       01  WS-COUNTERS-ALT-VIEW REDEFINES                          URG1260
012700               COUNTERS-IDXS-AND-ACCUMULATORS.                     URG1270
012800           05  WS-COUNT-ENTRY        PIC 9(7) COMP                 URG1280
012900                             OCCURS 3 TIMES.                       URG1290
013000                                                                   URG1300
013100       01  FLAGS-AND-SWITCHES.                                     URG1310
013200           05  MORE-DATA-SW              PIC X(01) VALUE "Y".       URG1320
013300               88  NO-MORE-DATA           VALUE "N".                URG1330
013400           05  FILLER                    PIC X(04).               URG1340
013500                                                                   URG1350
013600       77  SUB1                      PIC 9(5) COMP.                 URG1360
013700                                                                   URG1370
013800       PROCEDURE DIVISION.                                         URG1380
013900       0000-MAINLINE.                                              URG1390
014000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                 URG1400
014100           PERFORM 100-MAINLINE THRU 100-EXIT                      URG1410
014200                   UNTIL NO-MORE-DATA.                             URG1420
014300           PERFORM 999-CLEANUP THRU 999-EXIT.                      URG1430
014400           MOVE +0 TO RETURN-CODE.                                 URG1440
014500           GOBACK.                                                 URG1450
014600                                                                   URG1460
014700       000-HOUSEKEEPING.                                           URG1470
014800           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.             URG1480
014900           DISPLAY "******** BEGIN JOB USERREG ********".          URG1490
015000           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.              URG1500
015100           PERFORM 800-OPEN-FILES THRU 800-EXIT.                   URG1510
015200           PERFORM 900-READ-USER-IN THRU 900-EXIT.                 URG1520
015300           IF NO-MORE-DATA                                         URG1530
015400               MOVE "EMPTY INPUT FILE" TO ABEND-REASON             URG1540
015500               GO TO 1000-ABEND-RTN.                               URG1550
015600       000-EXIT.                                                   URG1560
015700           EXIT.                                                   URG1570
015800                                                                   URG1580
015900       100-MAINLINE.                                               URG1590
016000           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.                 URG1600
016100           IF ROLE-DOCTOR                                          URG1610
016200               PERFORM 200-BUILD-DOCTOR THRU 200-EXIT              URG1620
016300               ADD 1 TO RECORDS-DOCTOR                             URG1630
016400           ELSE                                                    URG1640
016500               PERFORM 210-BUILD-PATIENT THRU 210-EXIT             URG1650
016600               ADD 1 TO RECORDS-PATIENT.                          URG1660
016700           WRITE USER-OUT-REC FROM USER-RECORD.                    URG1670
016800           PERFORM 900-READ-USER-IN THRU 900-EXIT.                 URG1680
016900       100-EXIT.                                                   URG1690
017000           EXIT.                                                   URG1700
017100                                                                   URG1710
017200       200-BUILD-DOCTOR.                                           URG1720
017300           MOVE "200-BUILD-DOCTOR" TO ABEND-PARA-NAME.             URG1730
017400      *    USERNAME, EMAIL AND DATE-OF-BIRTH ARE ALREADY IN        URG1740
017500      *    USER-RECORD FROM THE READ - ONLY THE DOCTOR-ONLY        URG1750
017600      *    FIELDS NEED TO BE FORCED TO THEIR SITE DEFAULTS.        URG1760
017700           SET ROLE-DOCTOR TO TRUE.                                URG1770
017800           MOVE "General" TO USR-SPEC.                             URG1780
017900           MOVE SPACES TO USR-LICENSE-NUMBER.                      URG1790
018000           MOVE SPACES TO USR-GENDER, USR-PHONE-NUMBER,             URG1800
018100                          USR-ADDRESS.                             URG1810
018200       200-EXIT.                                                   URG1820
018300           EXIT.                                                   URG1830
018400                                                                   URG1840
018500       210-BUILD-PATIENT.                                          URG1850
018600           MOVE "210-BUILD-PATIENT" TO ABEND-PARA-NAME.             URG1860
018700      *    ROLE MAY HAVE ARRIVED BLANK OR MIS-SPELLED ON THE       URG1870
018800      *    REQUEST - SITE RULE IS "WHEN IN DOUBT, PATIENT".         URG1880
018900           SET ROLE-PATIENT TO TRUE.                                URG1890
019000           MOVE SPACES TO USR-SPEC.                                 URG1900
019100           MOVE SPACES TO USR-LICENSE-NUMBER.                      URG1910
019200       210-EXIT.                                                   URG1920
019300           EXIT.                                                   URG1930
019400                                                                   URG1940
019500       800-OPEN-FILES.                                             URG1950
019600           MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.               URG1960
019700           OPEN INPUT USER-IN.                                     URG1970
019800           OPEN OUTPUT USER-OUT, SYSOUT.                           URG1980
019900       800-EXIT.                                                   URG1990
020000           EXIT.                                                   URG2000
020100                                                                   URG2010
020200       850-CLOSE-FILES.                                            URG2020
020300           MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.              URG2030
020400           CLOSE USER-IN, USER-OUT, SYSOUT.                        URG2040
020500       850-EXIT.                                                   URG2050
020600           EXIT.                                                   URG2060
020700                                                                   URG2070
020800       900-READ-USER-IN.                                           URG2080
020900           READ USER-IN INTO USER-RECORD                          URG2090
021000               AT END MOVE "N" TO MORE-DATA-SW                     URG2100
021100               GO TO 900-EXIT                                      URG2110
021200           END-READ.                                               URG2120
021300           ADD 1 TO RECORDS-READ.                                  URG2130
021400       900-EXIT.                                                   URG2140
021500           EXIT.                                                   URG2150
021600                                                                   URG2160
021700       999-CLEANUP.                                                URG2170
021800           MOVE "999-CLEANUP" TO ABEND-PARA-NAME.                  URG2180
021900           IF RECORDS-READ NOT EQUAL TO                            URG2190
022000                 (RECORDS-DOCTOR + RECORDS-PATIENT)                URG2200
022100               MOVE "** RUN OUT OF BALANCE - READ VS BUILT"        URG2210
022200                                     TO ABEND-REASON               URG2220
022300               MOVE RECORDS-READ     TO ABEND-ACTUAL-VAL           URG2230
022400               MOVE RECORDS-DOCTOR   TO ABEND-EXPECTED-VAL         URG2240
022500               WRITE SYSOUT-REC FROM ABEND-REC                     URG2250
022600               GO TO 1000-ABEND-RTN.                                URG2260
022700                                                                   URG2270
022800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                  URG2280
022900           DISPLAY "** RECORDS READ **".                           URG2290
023000           DISPLAY RECORDS-READ.                                   URG2300
023100           DISPLAY "** DOCTOR RECORDS BUILT **".                   URG2310
023200           DISPLAY RECORDS-DOCTOR.                                 URG2320
023300           DISPLAY "** PATIENT RECORDS BUILT **".                  URG2330
023400           DISPLAY RECORDS-PATIENT.                                URG2340
023500           DISPLAY "******** NORMAL END OF JOB USERREG ********".  URG2350
023600       999-EXIT.                                                   URG2360
023700           EXIT.                                                   URG2370
023800       1000-ABEND-RTN.                                             URG2380
023900           WRITE SYSOUT-REC FROM ABEND-REC.                        URG2390
024000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                  URG2400
024100           DISPLAY "*** ABNORMAL END OF JOB - USERREG ***"         URG2410
024200                                              UPON CONSOLE.        URG2420
024300           DISPLAY "** RUN COUNTERS AT TIME OF ABEND **".          URG2430
024400           PERFORM 1010-DUMP-COUNTER THRU 1010-EXIT               URG2440
024500                   VARYING SUB1 FROM 1 BY 1                       URG2450
024600                   UNTIL SUB1 > 3.                                 URG2460
024700           DIVIDE ZERO-VAL INTO ONE-VAL.                           URG2470
024800                                                                   URG2480
024900       1010-DUMP-COUNTER.                                          URG2490
025000           DISPLAY WS-COUNT-ENTRY(SUB1).                           URG2500
025100       1010-EXIT.                                                  URG2510
025200           EXIT.                                                   URG2520
