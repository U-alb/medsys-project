000100******************************************************************  USR100
000200* USERREC                                                       *  USR100
000300*      USER-RECORD - REGISTRATION INPUT / STORED ACCOUNT RECORD *  USR100
000400*      USED AS THE FD RECORD FOR USER-IN AND USER-OUT IN        *  USR100
000500*      USERREG.                                                 *  USR100
000600*                                                                   USR100
000700* ONE PHYSICAL LAYOUT CARRIES BOTH SUBTYPES THE FACTORY BUILDS. *  USR100
000800* USR-ROLE-DOCTOR-VIEW AND USR-ROLE-PATIENT-VIEW ARE REDEFINED  *  USR100
000900* OVERLAYS GIVING EACH BUILD PARAGRAPH ITS OWN NAMES FOR THE    *  USR100
001000* SAME BYTES - SEE 200-BUILD-DOCTOR AND 210-BUILD-PATIENT.      *  USR100
001100*                                                                   USR100
001200* 080114  JS   ORIGINAL LAYOUT FOR MEDSYS CONVERSION - REQ 8842 *  USR100
001300* 050216  RPK  ADDED ROLE-DOCTOR/ROLE-PATIENT 88 LEVELS         *  USR100
001400* 101598  TGD  Y2K REVIEW - USR-DATE-OF-BIRTH ALREADY 4-DIGIT   *  USR100
001500*                         YEAR, NO CHANGE REQUIRED             *  USR100
001600******************************************************************  USR100
001700  01  USER-RECORD.                                                USR100
001800      05  USR-USERNAME                PIC X(50).                 USR100
001900      05  USR-EMAIL                   PIC X(100).                USR100
002000      05  USR-ROLE                    PIC X(7).                  USR100
002100          88  ROLE-DOCTOR              VALUE "DOCTOR ".           USR100
002200          88  ROLE-PATIENT             VALUE "PATIENT".           USR100
002300      05  USR-DATE-OF-BIRTH           PIC 9(8).                  USR100
002400      05  USR-SPEC                    PIC X(100).                USR100
002500      05  USR-LICENSE-NUMBER          PIC X(50).                 USR100
002600      05  USR-GENDER                  PIC X(10).                 USR100
002700      05  USR-PHONE-NUMBER            PIC X(20).                 USR100
002800      05  USR-ADDRESS                 PIC X(255).                USR100
002900      05  FILLER                      PIC X(10).                 USR100
003000******************************************************************  USR200
003100* DOCTOR-VIEW - SAME BYTES, NAMED FOR THE FIELDS 200-BUILD-DOCTOR*  USR200
003200* ACTUALLY SETS.  LICENSE-NUMBER AND SPEC LINE UP DIRECTLY WITH *  USR200
003300* THE BASE RECORD'S FIELDS OF THE SAME NAME.                    *  USR200
003400******************************************************************  USR200
003500  01  USER-RECORD-DOCTOR-VIEW REDEFINES USER-RECORD.              USR200
003600      05  UDV-USERNAME                PIC X(50).                 USR200
003700      05  UDV-EMAIL                   PIC X(100).                USR200
003800      05  UDV-ROLE                    PIC X(7).                  USR200
003900      05  UDV-DATE-OF-BIRTH           PIC 9(8).                  USR200
004000      05  UDV-SPEC                    PIC X(100).                USR200
004100      05  UDV-LICENSE-NUMBER          PIC X(50).                 USR200
004200      05  FILLER                      PIC X(295).                USR200
004300******************************************************************  USR300
004400* PATIENT-VIEW - SAME BYTES, NAMED FOR THE FIELDS USED BY        *  USR300
004500* 210-BUILD-PATIENT.  GENDER/PHONE/ADDRESS ARE LEFT BLANK BY THE *  USR300
004600* FACTORY, BUT THE NAMES ARE CARRIED HERE FOR A FUTURE RELEASE.  *  USR300
004700******************************************************************  USR300
004800  01  USER-RECORD-PATIENT-VIEW REDEFINES USER-RECORD.             USR300
004900      05  UPV-USERNAME                PIC X(50).                 USR300
005000      05  UPV-EMAIL                   PIC X(100).                USR300
005100      05  UPV-ROLE                    PIC X(7).                  USR300
005200      05  UPV-DATE-OF-BIRTH           PIC 9(8).                  USR300
005300      05  FILLER                      PIC X(150).                USR300
005400      05  UPV-GENDER                  PIC X(10).                 USR300
005500      05  UPV-PHONE-NUMBER            PIC X(20).                 USR300
005600      05  UPV-ADDRESS                 PIC X(255).                USR300
005700      05  FILLER                      PIC X(10).                 USR300
