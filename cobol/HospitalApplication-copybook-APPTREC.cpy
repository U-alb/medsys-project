000100******************************************************************  APR100
000200* APPTREC                                                       *  APR100
000300*      APPOINTMENT-RECORD - BOOKING REQUEST / STORED APPOINTMENT*  APR100
000400*      USED AS THE FD RECORD FOR APPT-IN, APPT-MSTR AND APPT-OUT*  APR100
000500*      IN BOTH APPTEDIT AND APPTDECN.                           *  APR100
000600*                                                                   APR100
000700* START/END/CREATED ARE CARRIED AS SEPARATE 8-DIGIT (CCYYMMDD)   *  APR100
000800* AND 6-DIGIT (HHMMSS) FIELDS, THE SAME AS THE DAILY CHARGE DATES*  APR100
000900* WERE CARRIED ON THE OLD PATDALY LAYOUT, BUT EACH PAIR IS ALSO *  APR100
001000* GIVEN A REDEFINED 14-DIGIT COMBINED VIEW SO THE OVERLAP AND   *  APR100
001100* QUOTA PARAGRAPHS CAN COMPARE A SINGLE NUMERIC STAMP INSTEAD OF*  APR100
001200* TWO SEPARATE FIELDS.                                          *  APR100
001300*                                                                   APR100
001400* 071214  JS   ORIGINAL LAYOUT FOR MEDSYS CONVERSION - REQ 8842 *  APR100
001500* 030216  RPK  ADDED ST-OPEN-APPT 88 FOR OVERLAP/QUOTA SCANS    *  APR100
001600* 091798  TGD  Y2K REVIEW - CCYYMMDD ALREADY 4-DIGIT YEAR, OK   *  APR100
001700******************************************************************  APR100
001800  01  APPOINTMENT-RECORD.                                          APR100
001900      05  APPT-ID                     PIC 9(9).                    APR100
002000      05  APPT-PATIENT-USERNAME       PIC X(50).                   APR100
002100      05  APPT-DOCTOR-USERNAME        PIC X(50).                   APR100
002200      05  APPT-START-STAMP.                                        APR100
002300          10  APPT-START-DATE         PIC 9(8).                    APR100
002400          10  APPT-START-TIME         PIC 9(6).                    APR100
002500      05  APPT-START-STAMP-N REDEFINES APPT-START-STAMP             APR200
002600                                  PIC 9(14).                       APR200
002700      05  APPT-END-STAMP.                                          APR100
002800          10  APPT-END-DATE           PIC 9(8).                    APR100
002900          10  APPT-END-TIME           PIC 9(6).                    APR100
003000      05  APPT-END-STAMP-N   REDEFINES APPT-END-STAMP               APR200
003100                                  PIC 9(14).                       APR200
003200      05  APPT-STATUS                 PIC X(8).                    APR100
003300          88  ST-PENDING              VALUE "PENDING ".             APR100
003400          88  ST-ACCEPTED             VALUE "ACCEPTED".             APR100
003500          88  ST-DENIED               VALUE "DENIED  ".             APR100
003600          88  ST-OPEN-APPT            VALUES "PENDING ", "ACCEPTED".APR100
003700      05  APPT-SCHEDULE-REASON        PIC X(255).                  APR100
003800      05  APPT-CREATED-STAMP.                                      APR100
003900          10  APPT-CREATED-DATE       PIC 9(8).                    APR100
004000          10  APPT-CREATED-TIME       PIC 9(6).                    APR100
004100      05  APPT-CREATED-STAMP-N REDEFINES APPT-CREATED-STAMP        APR200
004200                                  PIC 9(14).                       APR200
004300      05  FILLER                      PIC X(06).                  APR100
