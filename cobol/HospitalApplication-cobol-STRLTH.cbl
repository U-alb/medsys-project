000100       IDENTIFICATION DIVISION.                                    STR010
000200******************************************************************  STR020
000300*  STRLTH                                                      *  STR030
000400*      TRIMMED-LENGTH UTILITY - CALLED SUBPROGRAM               *  STR040
000500*      FROM APPTDECN PARAGRAPH 230-MAP-DECISION.                *  STR050
000600*                                                                  STR060
000700*      RETURNS THE LENGTH OF THE PASSED TEXT FIELD WITH TRAILING*  STR070
000800*      SPACES STRIPPED, BY REVERSING THE FIELD AND COUNTING THE *  STR080
000900*      LEADING SPACES OF THE REVERSED COPY.  APPTDECN USES THIS *  STR090
001000*      TO REJECT A DECISION-TEXT THAT IS ALL SPACES BEFORE IT   *  STR100
001100*      EVEN TRIES TO FOLD IT TO UPPER CASE AND COMPARE IT TO    *  STR110
001200*      THE KNOWN ACCEPT/DENY TOKENS.                             *  STR120
001300*                                                                  STR130
001400*      ORIGINALLY SIZED FOR THE 255-BYTE PATIENT COMMENT FIELD  *  STR140
001500*      ON THE OLD DAILY-CHARGE RECORD - RESIZED TO THE 10-BYTE  *  STR150
001600*      DECISION-TEXT FIELD FOR THIS CONVERSION SO THE CALL DOES *  STR160
001700*      NOT REACH PAST THE END OF THE CALLER'S FIELD.             *  STR170
001800*                                                                  STR180
001900*      CHANGE LOG -                                              *  STR190
002000*      091293  JS   ORIGINAL SUBPROGRAM - STRING TRIM UTILITY   *  STR200
002100*                   FOR PATIENT COMMENT FIELD                   *  STR210
002200*      092299  TGD  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *  STR220
002300*      110603  MM   STRUCTURED-PROGRAMMING CLEANUP - NO CHANGE  *  STR230
002400*                   TO TRIM LOGIC                               *  STR240
002500*      082814  JS   RESIZED FOR MEDSYS CONVERSION, REQ 8842 -   *  STR250
002600*                   TEXT1 WAS X(255), NOW X(10) TO MATCH        *  STR260
002700*                   DECISION-TEXT ON THE CALLER'S RECORD        *  STR270
002800******************************************************************  STR280
002900       PROGRAM-ID.  STRLTH.                                        STR290
003000       AUTHOR. JON SAYLES.                                         STR300
003100       INSTALLATION. COBOL DEVELOPMENT CENTER.                     STR310
003200       DATE-WRITTEN. 09/12/93.                                     STR320
003300       DATE-COMPILED.                                              STR330
003400       SECURITY. NON-CONFIDENTIAL.                                 STR340
003500                                                                   STR350
003600       ENVIRONMENT DIVISION.                                       STR360
003700       CONFIGURATION SECTION.                                      STR370
003800       SOURCE-COMPUTER. IBM-390.                                   STR380
003900       OBJECT-COMPUTER. IBM-390.                                   STR390
004000       SPECIAL-NAMES.                                              STR400
004100           C01 IS TOP-OF-FORM.                                     STR410
004200       INPUT-OUTPUT SECTION.                                       STR420
004300                                                                   STR430
004400       DATA DIVISION.                                              STR440
004500       FILE SECTION.                                               STR450
004600                                                                   STR460
004700       WORKING-STORAGE SECTION.                                    STR470
004800       01  MISC-FIELDS.                                            STR480
004900           05  L                      PIC S9(4) COMP.              STR490
005000           05  TEMP-TXT               PIC X(9).                    STR500
005100           05  FILLER                 PIC X(02).                   STR510
005200                                                                   STR520
005300       LINKAGE SECTION.                                            STR530
005400       01  TEXT1                      PIC X(10).                  STR540
005500       01  RETURN-LTH                 PIC S9(4) COMP.              STR550
005600                                                                   STR560
005700       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                 STR570
005800       0000-MAINLINE.                                              STR580
005900           MOVE 0 TO L.                                            STR590
006000           MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.                STR600
006100           INSPECT TEMP-TXT                                        STR610
006200                     REPLACING ALL LOW-VALUES BY SPACES.           STR620
006300           INSPECT TEMP-TXT                                        STR630
006400                          TALLYING L FOR LEADING SPACES.           STR640
006500           COMPUTE L  = LENGTH OF TEXT1 - L.                       STR650
006600           MOVE L TO RETURN-LTH.                                   STR660
006700           GOBACK.                                                 STR670
