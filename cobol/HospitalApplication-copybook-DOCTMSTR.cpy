000100******************************************************************  DTM100
000200* DOCTMSTR                                                      *  DTM100
000300*      DOCTOR-MASTER-REC - SMALL REFERENCE FILE OF REGISTERED   *  DTM100
000400*      DOCTOR USERNAMES, LOADED TO A TABLE AT 000-HOUSEKEEPING  *  DTM100
000500*      IN APPTEDIT AND SEARCHED BY 230-DOCTOR-AVAIL-CHECK.      *  DTM100
000600*                                                                   DTM100
000700* NOT A SEPARATELY NUMBERED INPUT FILE ON THE RUN SHEET, BUT    *  DTM100
000800* REQUIRED BY THE DOCTOR-EXISTENCE RULE - CARRIED HERE           *  DTM100
000900* THE SAME WAY THE OLD EQUIPMENT AND LAB-TEST REFERENCE FILES   *  DTM100
001000* WERE CARRIED, AS A SMALL FIXED FILE LOADED WHOLE INTO AN      *  DTM100
001100* OCCURS TABLE AT STARTUP.                                      *  DTM100
001200*                                                                   DTM100
001300* 081614  JS   ORIGINAL LAYOUT FOR MEDSYS CONVERSION - REQ 8842 *  DTM100
001400* 092299  TGD  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD       *  DTM100
001500******************************************************************  DTM100
001600  01  DOCTOR-MASTER-REC.                                          DTM100
001700      05  DM-DOCTOR-USERNAME          PIC X(50).                 DTM100
001800      05  DM-SPEC                     PIC X(100).                DTM100
001900      05  FILLER                      PIC X(10).                 DTM100
