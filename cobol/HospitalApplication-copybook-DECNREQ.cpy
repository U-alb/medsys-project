000100******************************************************************  DCR100
000200* DECNREQ                                                       *  DCR100
000300*      DECISION-REQUEST - DOCTOR'S ACCEPT/DENY INPUT RECORD     *  DCR100
000400*      USED AS THE FD RECORD FOR DECN-IN IN APPTDECN.           *  DCR100
000500*                                                                   DCR100
000600* THE RAW DECISION TOKEN ARRIVES UPPER OR LOWER CASE AND IS     *  DCR100
000700* FOLDED TO UPPER BY 230-MAP-DECISION BEFORE IT IS TESTED, SO   *  DCR100
000800* NO 88-LEVEL IS CARRIED HERE FOR THE TEXT ITSELF - THE TEST IS *  DCR100
000900* DONE AGAINST DCR-DECISION-UC IN WORKING-STORAGE INSTEAD.      *  DCR100
001000*                                                                   DCR100
001100* 071914  JS   ORIGINAL LAYOUT FOR MEDSYS CONVERSION - REQ 8842 *  DCR100
001200* 040216  RPK  WIDENED DCR-DECISION-TEXT FROM 8 TO 10, REQ 9015  *  DCR100
001300* 092299  TGD  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD       *  DCR100
001400******************************************************************  DCR100
001500  01  DECISION-REQUEST.                                           DCR100
001600      05  DCR-APPT-ID                 PIC 9(9).                   DCR100
001700      05  DCR-DOCTOR-USERNAME         PIC X(50).                  DCR100
001800      05  DCR-DECISION-TEXT           PIC X(10).                  DCR100
001900      05  FILLER                      PIC X(11).                  DCR100
