000100       IDENTIFICATION DIVISION.                                    CAP010
000200******************************************************************  CAP020
000300*  CAPCHECK                                                    *  CAP030
000400*      BOOKING CAPACITY STRATEGY CHECK - CALLED SUBPROGRAM     *  CAP040
000500*      FROM APPTEDIT PARAGRAPH 270-CAPACITY-CHECK.             *  CAP050
000600*                                                                  CAP060
000700*      TESTS THE EXACT-TIMESTAMP SLOT COUNT FOR ONE DOCTOR      *  CAP070
000800*      AGAINST EITHER THE STRICT POLICY (CAPACITY = 1) OR THE   *  CAP080
000900*      BUFFERED POLICY (CAPACITY = 1 + CONFIGURED BUFFER N).    *  CAP090
001000*      THIS IS A LEGACY SLOT-BASED CHECK LAYERED ON TOP OF THE  *  CAP100
001100*      INTERVAL-OVERLAP RULE IN 240/250 - IT ONLY MATTERS WHEN  *  CAP110
001200*      THE SITE IS CONFIGURED FOR SLOT SCHEDULING RATHER THAN   *  CAP120
001300*      FREE INTERVALS.  CAP-STRATEGY-SW SELECTS THE POLICY THE  *  CAP130
001400*      SAME WAY CALC-TYPE-SW ONCE PICKED LAB VS. EQUIPMENT COST *  CAP140
001500*      ON THE OLD BILLING CALCULATOR.                           *  CAP150
001600*                                                                  CAP160
001700*      CHANGE LOG -                                              *  CAP170
001800*      040391  JS   ORIGINAL SUBPROGRAM - BILLING COST          *  CAP180
001900*                   CALCULATOR                                  *  CAP190
002000*      092299  TGD  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *  CAP200
002100*      110603  MM   STRUCTURED-PROGRAMMING CLEANUP - NO CHANGE  *  CAP210
002200*                   TO CALCULATION LOGIC                        *  CAP220
002300*      042807  AK   CONVERTED COMP-3 WORK FIELD TO COMP - NO    *  CAP230
002400*                   MONEY ON THIS RECORD, INTEGER COUNTS ONLY   *  CAP240
002500*      082214  JS   MEDSYS CONVERSION, REQ 8842 - RENAMED       *  CAP250
002600*                   CAPCHECK, ADAPTED FROM CLCLBCST FOR BOOKING *  CAP260
002700*                   CAPACITY STRATEGY                           *  CAP270
002800*      091514  JS   STRICT POLICY WIRED IN AS SITE DEFAULT      *  CAP280
002900*      121214  RPK  ADDED BUFFERED(N) POLICY BRANCH             *  CAP290
003000*      031615  RPK  SET CAP-CAPACITY-LIMIT BEFORE THE COMPARE SO*  CAP300
003100*                   THE CALLER CAN LOG THE LIMIT ON REJECT      *  CAP310
003200******************************************************************  CAP320
003300       PROGRAM-ID.  CAPCHECK.                                      CAP330
003400       AUTHOR. JON SAYLES.                                         CAP340
003500       INSTALLATION. COBOL DEVELOPMENT CENTER.                     CAP350
003600       DATE-WRITTEN. 04/03/91.                                     CAP360
003700       DATE-COMPILED.                                              CAP370
003800       SECURITY. NON-CONFIDENTIAL.                                 CAP380
003900                                                                   CAP390
004000       ENVIRONMENT DIVISION.                                       CAP400
004100       CONFIGURATION SECTION.                                      CAP410
004200       SOURCE-COMPUTER. IBM-390.                                   CAP420
004300       OBJECT-COMPUTER. IBM-390.                                   CAP430
004400       SPECIAL-NAMES.                                              CAP440
004500           C01 IS TOP-OF-FORM.                                     CAP450
004600       INPUT-OUTPUT SECTION.                                       CAP460
004700                                                                   CAP470
004800       DATA DIVISION.                                              CAP480
004900       FILE SECTION.                                               CAP490
005000                                                                   CAP500
005100       WORKING-STORAGE SECTION.                                    CAP510
005200       01  MISC-FIELDS.                                            CAP520
005300           05  WS-LIMIT-WORK           PIC 9(5) COMP.              CAP530
005400           05  FILLER                  PIC X(02).                  CAP540
005500                                                                   CAP550
005600       LINKAGE SECTION.                                            CAP560
005700       01  CAPACITY-CHECK-REC.                                     CAP570
005800           05  CAP-STRATEGY-SW          PIC X.                     CAP580
005900               88  CAP-STRICT            VALUE "S".                CAP590
006000               88  CAP-BUFFERED          VALUE "B".                CAP600
006100           05  CAP-BUFFER-N             PIC 9(3) COMP.             CAP610
006200           05  CAP-DOCTOR-USERNAME      PIC X(50).                 CAP620
006300           05  CAP-EXISTING-COUNT       PIC 9(5) COMP.             CAP630
006400           05  CAP-CAPACITY-LIMIT       PIC 9(5) COMP.             CAP640
006500           05  CAP-RESULT-SW            PIC X.                     CAP650
006600               88  CAP-EXCEEDED          VALUE "Y".                CAP660
006700               88  CAP-OK                VALUE "N".                CAP670
006800           05  FILLER                   PIC X(06).                 CAP680
006900                                                                   CAP690
007000       01  RETURN-CD                     PIC 9(4) COMP.            CAP700
007100                                                                   CAP710
007200       PROCEDURE DIVISION USING CAPACITY-CHECK-REC, RETURN-CD.      CAP720
007300       0000-MAINLINE.                                              CAP730
007400           IF CAP-STRICT                                           CAP740
007500               PERFORM 100-CHECK-STRICT                            CAP750
007600           ELSE IF CAP-BUFFERED                                     CAP760
007700               PERFORM 200-CHECK-BUFFERED.                         CAP770
007800                                                                   CAP780
007900           MOVE ZERO TO RETURN-CD.                                 CAP790
008000           GOBACK.                                                 CAP800
008100                                                                   CAP810
008200       100-CHECK-STRICT.                                           CAP820
008300      *    STRICT POLICY - AT MOST ONE APPOINTMENT MAY HOLD THE    CAP830
008400      *    EXACT TIMESTAMP SLOT FOR THIS DOCTOR.                   CAP840
008500           MOVE 1 TO CAP-CAPACITY-LIMIT.                           CAP850
008600           MOVE 1 TO WS-LIMIT-WORK.                                CAP860
008700           IF CAP-EXISTING-COUNT >= WS-LIMIT-WORK                  CAP870
008800               SET CAP-EXCEEDED TO TRUE                            CAP880
008900           ELSE                                                    CAP890
009000               SET CAP-OK TO TRUE.                                 CAP900
009100                                                                   CAP910
009200       200-CHECK-BUFFERED.                                         CAP920
009300      *    BUFFERED(N) POLICY - UP TO 1 + CAP-BUFFER-N             CAP930
009400      *    APPOINTMENTS MAY HOLD THE EXACT TIMESTAMP SLOT.         CAP940
009500           COMPUTE WS-LIMIT-WORK = 1 + CAP-BUFFER-N.               CAP950
009600           MOVE WS-LIMIT-WORK TO CAP-CAPACITY-LIMIT.               CAP960
009700           IF CAP-EXISTING-COUNT >= WS-LIMIT-WORK                  CAP970
009800               SET CAP-EXCEEDED TO TRUE                            CAP980
009900           ELSE                                                    CAP990
010000               SET CAP-OK TO TRUE.                                 CAP1000
