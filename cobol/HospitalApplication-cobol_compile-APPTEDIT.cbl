000100       IDENTIFICATION DIVISION.                                    APE0010
000200       PROGRAM-ID.  APPTEDIT.                                      APE0020
000300       AUTHOR. JON SAYLES.                                         APE0030
000400       INSTALLATION. COBOL DEV Center.                             APE0040
000500       DATE-WRITTEN. 01/23/88.                                     APE0050
000600       DATE-COMPILED.                                              APE0060
000700       SECURITY. NON-CONFIDENTIAL.                                 APE0070
000800                                                                   APE0080
000900******************************************************************  APE0090
001000*REMARKS.                                                          APE0100
001100*                                                                  APE0110
001200*          THIS PROGRAM EDITS A BATCH OF APPOINTMENT BOOKING       APE0120
001300*          REQUESTS PRODUCED BY THE MEDSYS FRONT END.              APE0130
001400*                                                                  APE0140
001500*          IT CONTAINS ONE RECORD FOR EVERY BOOKING REQUEST        APE0150
001600*          SUBMITTED SINCE THE LAST RUN, IN ARRIVAL ORDER - NOT    APE0160
001700*          NECESSARILY SORTED BY PATIENT OR DOCTOR.                APE0170
001800*                                                                  APE0180
001900*          EACH REQUEST RUNS THROUGH THE SAME VALIDATION CHAIN     APE0190
002000*          THE OLD EDIT PROGRAMS USED FOR DAILY CHARGES - IDENTITY APE0200
002100*          AND ROLE, DOCTOR EXISTENCE AND TIME SANITY, DOCTOR AND  APE0210
002200*          PATIENT SCHEDULE OVERLAP, DAILY QUOTA, THEN A LEGACY    APE0220
002300*          EXACT-SLOT CAPACITY CHECK CARRIED OVER FROM THE OLD     APE0230
002400*          SLOT-BASED SCHEDULING BOARD.  A REQUEST THAT CLEARS     APE0240
002500*          EVERY STEP IS WRITTEN TO THE MASTER FILE AS PENDING;    APE0250
002600*          ANY FAILURE IS LOGGED TO THE OUTPUT FILE WITH A REASON. APE0260
002700*                                                                  APE0270
002800*          AT END OF RUN THE PROGRAM DUMPS THE IN-MEMORY DAILY     APE0280
002900*          ACTIVITY SUMMARY TABLE AS A TWO-LEVEL CONTROL-BREAK     APE0290
003000*          REPORT - PATIENT OUTER BREAK, DAY INNER BREAK - THE     APE0300
003100*          SAME PAGE-HEADED STYLE THE OLD PATLIST PROGRAM USED.    APE0310
003200*                                                                  APE0320
003300*          THE APPOINTMENT MASTER HAS NO ISAM HANDLER ON THIS      APE0330
003400*          BUILD - IT IS A PLAIN SEQUENTIAL FILE, LOADED WHOLE     APE0340
003500*          INTO A WORKING-STORAGE TABLE AT HOUSEKEEPING AND        APE0350
003600*          REWRITTEN WHOLE AT CLEANUP, THE SAME WAY THE OLD        APE0360
003700*          EQUIPMENT AND LAB-TEST REFERENCE FILES WERE LOADED.     APE0370
003800*                                                                  APE0380
003900*          CHANGE LOG -                                           APE0390
004000*          012388  JS   ORIGINAL PROGRAM - DAILY CHARGE EDIT      APE0400
004100*          092299  TGD  Y2K REVIEW - WINDOWED WS-CURRENT-CCYY OFF APE0410
004200*                       THE 2-DIGIT SYSTEM DATE, SEE 050-BUILD-NOWAPE0420
004300*          110603  MM   STRUCTURED-PROGRAMMING CLEANUP - REPLACED APE0430
004400*                       SEVERAL GO TO'S WITH PERFORM THRU         APE0440
004500*          042807  AK   CONVERTED ALL TABLE SUBSCRIPTS TO COMP    APE0450
004600*          071214  JS   MEDSYS CONVERSION, REQ 8842 - RENAMED     APE0460
004700*                       APPTEDIT, ADAPTED FROM DALYEDIT FOR       APE0470
004800*                       APPOINTMENT BOOKING EDIT                  APE0480
004900*          081914  JS   ADDED DOCTOR/PATIENT OVERLAP CHECKS       APE0490
005000*          092214  JS   ADDED DAILY QUOTA CHECK (LIMIT=3)         APE0500
005100*          030216  RPK  ADDED CAPACITY-STRATEGY CALL TO CAPCHECK  APE0510
005200*          041516  RPK  ADDED DAILY-SUMMARY CONTROL-BREAK REPORT  APE0520
005300******************************************************************  APE0530
005400                                                                   APE0540
005500               INPUT FILE              -   DDS0001.APPTDATA        APE0550
005600               SEQ MASTER FILE         -   DDS0001.APPTMSTR        APE0560
005700               REFERENCE FILE          -   DDS0001.DOCTMSTR        APE0570
005800               OUTPUT FILE PRODUCED    -   DDS0001.APPTEDIT        APE0580
005900               SUMMARY REPORT          -   DDS0001.APPTSUMM        APE0590
006000               DUMP FILE               -   SYSOUT                 APE0600
006100                                                                   APE0610
006200******************************************************************  APE0620
006300       ENVIRONMENT DIVISION.                                       APE0630
006400       CONFIGURATION SECTION.                                      APE0640
006500       SOURCE-COMPUTER. IBM-390.                                   APE0650
006600       OBJECT-COMPUTER. IBM-390.                                   APE0660
006700       SPECIAL-NAMES.                                              APE0670
006800           C01 IS TOP-OF-FORM.                                     APE0680
006900       INPUT-OUTPUT SECTION.                                       APE0690
007000       FILE-CONTROL.                                               APE0700
007100           SELECT SYSOUT                                           APE0710
007200           ASSIGN TO UT-S-SYSOUT                                   APE0720
007300             ORGANIZATION IS SEQUENTIAL.                           APE0730
007400                                                                   APE0740
007500           SELECT APPT-IN                                         APE0750
007600           ASSIGN TO UT-S-APPTIN                                   APE0760
007700             ACCESS MODE IS SEQUENTIAL                             APE0770
007800             FILE STATUS IS OFCODE.                                APE0780
007900                                                                   APE0790
008000           SELECT APPT-OUT                                        APE0800
008100           ASSIGN TO UT-S-APPTOUT                                  APE0810
008200             ACCESS MODE IS SEQUENTIAL                             APE0820
008300             FILE STATUS IS OFCODE.                                APE0830
008400                                                                   APE0840
008500           SELECT SUMM-OUT                                        APE0850
008600           ASSIGN TO UT-S-APPTSUMM                                APE0860
008700             ACCESS MODE IS SEQUENTIAL                             APE0870
008800             FILE STATUS IS OFCODE.                                APE0880
008900                                                                   APE0890
009000           SELECT DOCT-MSTR                                       APE0900
009100           ASSIGN TO UT-S-DOCTMSTR                                APE0910
009200             ACCESS MODE IS SEQUENTIAL                             APE0920
009300             FILE STATUS IS OFCODE.                                APE0930
009400                                                                   APE0940
009500           SELECT APPT-MSTR                                       APE0950
009600                  ASSIGN       TO UT-S-APPTMSTR                   APE0960
009700                  ORGANIZATION IS SEQUENTIAL                       APE0970
009800                  ACCESS MODE  IS SEQUENTIAL                       APE0980
009900                  FILE STATUS  IS APTMSTR-STATUS.                  APE0990
010000                                                                   APE1000
010100       DATA DIVISION.                                              APE1010
010200       FILE SECTION.                                               APE1020
010300       FD  SYSOUT                                                  APE1030
010400           RECORDING MODE IS F                                     APE1040
010500           LABEL RECORDS ARE STANDARD                              APE1050
010600           RECORD CONTAINS 130 CHARACTERS                          APE1060
010700           BLOCK CONTAINS 0 RECORDS                                APE1070
010800           DATA RECORD IS SYSOUT-REC.                               APE1080
010900       01  SYSOUT-REC  PIC X(130).                                 APE1090
011000                                                                   APE1100
011100      ****** BOOKING REQUESTS IN ARRIVAL ORDER, NOT SORTED.         APE1110
011200      ****** CALLER IDENTITY/ROLE/AUTHENTICATION ARE CARRIED AS     APE1120
011300      ****** INPUT FIELDS - THE FRONT END RESOLVES THE SESSION      APE1130
011400      ****** TOKEN BEFORE THIS RECORD EVER REACHES THE BATCH.       APE1140
011500       FD  APPT-IN                                                APE1150
011600           RECORDING MODE IS F                                     APE1160
011700           LABEL RECORDS ARE STANDARD                              APE1170
011800           RECORD CONTAINS 451 CHARACTERS                          APE1180
011900           BLOCK CONTAINS 0 RECORDS                                APE1190
012000           DATA RECORD IS APPT-IN-REC.                             APE1200
012100       01  APPT-IN-REC  PIC X(451).                                APE1210
012200                                                                   APE1220
012300      ****** ONE RECORD PER INPUT REQUEST - ECHOES THE REQUEST      APE1230
012400      ****** PLUS THE OUTCOME CODE AND REASON TEXT.                 APE1240
012500       FD  APPT-OUT                                                APE1250
012600           RECORDING MODE IS F                                     APE1260
012700           LABEL RECORDS ARE STANDARD                              APE1270
012800           BLOCK CONTAINS 0 RECORDS                                APE1280
012900           RECORD CONTAINS 516 CHARACTERS                          APE1290
013000           DATA RECORD IS APPT-OUT-REC.                             APE1300
013100       01  APPT-OUT-REC.                                           APE1310
013200           05  OUT-OUTCOME-CODE            PIC X(1).               APE1320
013300           05  OUT-OUTCOME-REASON          PIC X(60).              APE1330
013400           05  OUT-REQUEST-DATA            PIC X(451).             APE1340
013500           05  FILLER                      PIC X(4).              APE1350
013600                                                                   APE1360
013700      ****** CONTROL-BREAK SUMMARY REPORT, PRINTABLE LINES.         APE1370
013800       FD  SUMM-OUT                                                APE1380
013900           RECORDING MODE IS F                                     APE1390
014000           LABEL RECORDS ARE STANDARD                              APE1400
014100           RECORD CONTAINS 80 CHARACTERS                           APE1410
014200           BLOCK CONTAINS 0 RECORDS                                APE1420
014300           DATA RECORD IS SUMM-OUT-REC.                            APE1430
014400       01  SUMM-OUT-REC  PIC X(80).                                APE1440
014500                                                                   APE1450
014600      ****** SMALL REFERENCE FILE OF REGISTERED DOCTORS, LOADED     APE1460
014700      ****** WHOLE INTO DOCTOR-TABLE AT HOUSEKEEPING.               APE1470
014800       FD  DOCT-MSTR                                               APE1480
014900           RECORDING MODE IS F                                     APE1490
015000           LABEL RECORDS ARE STANDARD                              APE1500
015100           RECORD CONTAINS 160 CHARACTERS                          APE1510
015200           BLOCK CONTAINS 0 RECORDS                                APE1520
015300           DATA RECORD IS DOCT-MSTR-REC.                           APE1530
015400       01  DOCT-MSTR-REC  PIC X(160).                              APE1540
015500                                                                   APE1550
015600      ****** THE APPOINTMENT MASTER - NO ISAM HANDLER ON THIS       APE1560
015700      ****** BUILD.  READ WHOLE AT HOUSEKEEPING INTO APPT-MASTER-   APE1570
015800      ****** TABLE, REWRITTEN WHOLE AT 999-CLEANUP.                 APE1580
015900       FD  APPT-MSTR                                               APE1590
016000           RECORD CONTAINS 420 CHARACTERS                          APE1600
016100           DATA RECORD IS APPT-MSTR-REC.                           APE1610
016200       01  APPT-MSTR-REC  PIC X(420).                              APE1620
016300                                                                   APE1630
016400       WORKING-STORAGE SECTION.                                    APE1640
016500                                                                   APE1650
016600       01  FILE-STATUS-CODES.                                      APE1660
016700           05  APTMSTR-STATUS           PIC X(2).                  APE1670
016800               88  APTMSTR-OK            VALUE "00".                APE1680
016900           05  OFCODE                    PIC X(2).                 APE1690
017000               88  CODE-OK               VALUE SPACES.              APE1700
017100           05  FILLER                    PIC X(06).                APE1710
017200                                                                   APE1720
017300      ** THE CURRENT BOOKING REQUEST AS READ FROM APPT-IN.          APE1730
017400       01  APPT-CREATE-REQUEST.                                    APE1740
017500           05  ACR-CALLER-AUTH-SW        PIC X(1).                 APE1750
017600               88  CALLER-IS-AUTH         VALUE "Y".                APE1760
017700           05  ACR-CALLER-USERNAME       PIC X(50).                APE1770
017800           05  ACR-CALLER-ROLE           PIC X(7).                 APE1780
017900               88  CALLER-ROLE-PATIENT    VALUE "PATIENT".          APE1790
018000               88  CALLER-ROLE-DOCTOR     VALUE "DOCTOR ".          APE1800
018100           05  ACR-PATIENT-USERNAME      PIC X(50).                APE1810
018200           05  ACR-DOCTOR-USERNAME       PIC X(50).                APE1820
018300           05  ACR-START-STAMP.                                    APE1830
018400               10  ACR-START-DATE        PIC 9(8).                 APE1840
018500               10  ACR-START-TIME        PIC 9(6).                 APE1850
018600           05  ACR-START-STAMP-N REDEFINES ACR-START-STAMP          APE1860
018700                                     PIC 9(14).                    APE1870
018800           05  ACR-END-STAMP.                                      APE1880
018900               10  ACR-END-DATE          PIC 9(8).                 APE1890
019000               10  ACR-END-TIME          PIC 9(6).                 APE1900
019100           05  ACR-END-STAMP-N   REDEFINES ACR-END-STAMP            APE1910
019200                                     PIC 9(14).                    APE1920
019300           05  ACR-SCHEDULE-REASON       PIC X(255).               APE1930
019400           05  FILLER                    PIC X(10).                APE1940
019500                                                                   APE1950
019600      ** GENERAL-PURPOSE WORK AREA FOR ONE APPOINTMENT RECORD -     APE1960
019700      ** USED TO BUILD A NEW MASTER ROW AND TO EXAMINE A MASTER     APE1970
019800      ** ROW PULLED OUT OF THE TABLE BY NAME.                       APE1980
019900       COPY APPTREC.                                               APE1990
020000                                                                   APE2000
020100      ** SMALL REFERENCE FILE WORK AREA FOR ONE DOCTOR MASTER ROW.  APE2010
020200       COPY DOCTMSTR.                                              APE2020
020300                                                                   APE2030
020400       COPY ABENDREC.                                              APE2040
020500                                                                   APE2050
020600******************************************************************  APE2060
020700* APPT-MASTER-TABLE - WHOLE APPOINTMENT FILE HELD IN MEMORY FOR   *  APE2070
020800* THE LENGTH OF THE RUN.  EACH ROW CARRIES ITS OWN COMBINED-       *  APE2080
020900* TIMESTAMP REDEFINES SO THE OVERLAP PARAGRAPHS CAN COMPARE A      *  APE2090
021000* SINGLE 14-DIGIT NUMBER INSTEAD OF SEPARATE DATE AND TIME FIELDS. *  APE2100
021100******************************************************************  APE2110
021200       01  APPT-MASTER-TABLE.                                      APE2120
021300           05  APT-TABLE-ROW OCCURS 500 TIMES                      APE2130
021400                            INDEXED BY APT-IDX.                    APE2140
021500               10  ATT-APPT-ID            PIC 9(9).                APE2150
021600               10  ATT-PATIENT-USERNAME   PIC X(50).               APE2160
021700               10  ATT-DOCTOR-USERNAME    PIC X(50).               APE2170
021800               10  ATT-START-STAMP.                                APE2180
021900                   15  ATT-START-DATE      PIC 9(8).                APE2190
022000                   15  ATT-START-TIME      PIC 9(6).                APE2200
022100               10  ATT-START-STAMP-N REDEFINES ATT-START-STAMP      APE2210
022200                                        PIC 9(14).                 APE2220
022300               10  ATT-END-STAMP.                                  APE2230
022400                   15  ATT-END-DATE        PIC 9(8).                APE2240
022500                   15  ATT-END-TIME        PIC 9(6).                APE2250
022600               10  ATT-END-STAMP-N REDEFINES ATT-END-STAMP          APE2260
022700                                        PIC 9(14).                 APE2270
022800               10  ATT-STATUS             PIC X(8).                APE2280
022900                   88  ATT-ST-OPEN          VALUES "PENDING ",      APE2290
023000                                                    "ACCEPTED".    APE2300
023100               10  ATT-SCHEDULE-REASON    PIC X(255).              APE2310
023200               10  ATT-CREATED-STAMP.                              APE2320
023300                   15  ATT-CREATED-DATE    PIC 9(8).                APE2330
023400                   15  ATT-CREATED-TIME    PIC 9(6).                APE2340
023500               10  FILLER                 PIC X(6).                APE2350
023600                                                                   APE2360
023700******************************************************************  APE2370
023800* DOCTOR-TABLE - THE SMALL REGISTERED-DOCTORS REFERENCE TABLE,    *  APE2380
023900* LOADED ONCE AT HOUSEKEEPING AND SEARCHED BY 230-DOCTOR-AVAIL-    *  APE2390
024000* CHECK, THE SAME WAY THE OLD EQUIPMENT-FILE TABLE WAS SEARCHED.   *  APE2400
024100******************************************************************  APE2410
024200       01  DOCTOR-TABLE.                                           APE2420
024300           05  DOC-TABLE-ROW OCCURS 200 TIMES                      APE2430
024400                            INDEXED BY DOC-IDX.                    APE2440
024500               10  DOC-USERNAME           PIC X(50).               APE2450
024600               10  DOC-SPEC               PIC X(100).              APE2460
024700               10  FILLER                 PIC X(10).               APE2470
024800                                                                   APE2480
024900******************************************************************  APE2490
025000* DAILY-SUMMARY-TABLE - ONE ROW PER (PATIENT, DAY) SEEN DURING     *  APE2500
025100* THE RUN.  THE INPUT IS NOT SORTED, SO THE TABLE IS ACCUMULATED   *  APE2510
025200* AS REQUESTS ARRIVE AND SORTED JUST BEFORE THE CONTROL-BREAK      *  APE2520
025300* REPORT IS PRINTED AT 999-CLEANUP.                                *  APE2530
025400******************************************************************  APE2540
025500       01  DAILY-SUMMARY-TABLE.                                    APE2550
025600           05  DS-ROW OCCURS 400 TIMES                             APE2560
025700                      INDEXED BY DS-IDX.                           APE2570
025800               10  DS-PATIENT-USERNAME    PIC X(50).               APE2580
025900               10  DS-SUMMARY-DATE        PIC 9(8).                APE2590
026000               10  DS-REQUESTS-SEEN       PIC 9(5) COMP.           APE2600
026100               10  DS-REQUESTS-ACCEPTED   PIC 9(5) COMP.           APE2610
026200               10  DS-REQUESTS-REJECTED   PIC 9(5) COMP.           APE2620
026300               10  FILLER                 PIC X(05).               APE2630
026400                                                                   APE2640
026500******************************************************************  APE2650
026600* WS-SWAP-ROW - SCRATCH HOLDING AREA FOR 816-BUBBLE-COMPARE,    *  APE2660
026700* SAME LAYOUT AS ONE DS-ROW OCCURRENCE.  DS-ROW IS SUBSCRIPTED   *  APE2670
026800* 1 THRU DS-TABLE-COUNT ONLY - THERE IS NO ELEMENT ZERO, SO THE  *  APE2680
026900* SWAP MUST GO THROUGH A SEPARATE WORKING-STORAGE ITEM RATHER   *  APE2690
027000* THAN DS-ROW(0).                                               *  APE2700
027100******************************************************************  APE2710
027200       01  WS-SWAP-ROW.                                          APE2720
027300           05  WSR-PATIENT-USERNAME    PIC X(50).                APE2730
027400           05  WSR-SUMMARY-DATE        PIC 9(8).                 APE2740
027500           05  WSR-REQUESTS-SEEN       PIC 9(5) COMP.             APE2750
027600           05  WSR-REQUESTS-ACCEPTED   PIC 9(5) COMP.             APE2760
027700           05  WSR-REQUESTS-REJECTED   PIC 9(5) COMP.             APE2770
027800           05  FILLER                  PIC X(05).                APE2780
027900       01  COUNTERS-IDXS-AND-ACCUMULATORS.                         APE2790
028000           05  RECORDS-READ             PIC 9(7) COMP.             APE2800
028100           05  RECORDS-ACCEPTED         PIC 9(7) COMP.             APE2810
028200           05  RECORDS-REJECTED         PIC 9(7) COMP.             APE2820
028300           05  APT-TABLE-COUNT          PIC 9(5) COMP.             APE2830
028400           05  DOC-TABLE-COUNT          PIC 9(5) COMP.             APE2840
028500           05  DS-TABLE-COUNT           PIC 9(5) COMP.             APE2850
028600           05  WS-NEXT-APPT-ID          PIC 9(9) COMP.             APE2860
028700           05  WS-OVERLAP-COUNT         PIC 9(5) COMP.             APE2870
028800           05  WS-SLOT-COUNT            PIC 9(5) COMP.             APE2880
028900           05  WS-DAY-COUNT             PIC 9(5) COMP.             APE2890
029000           05  SUB1                     PIC 9(5) COMP.             APE2900
029100           05  SUB2                     PIC 9(5) COMP.             APE2910
029200           05  FILLER                   PIC X(04).                 APE2920
029300                                                                   APE2930
029400       01  MISC-WS-FLDS.                                           APE2940
029500           05  WS-CURRENT-CCYY          PIC 9(4).                 APE2950
029600           05  WS-CURRENT-YY REDEFINES WS-CURRENT-CCYY.            APE2960
029700               10  FILLER                PIC 9(2).                APE2970
029800               10  WS-YY-ONLY            PIC 9(2).                APE2980
029900           05  WS-CURRENT-MMDD          PIC 9(4).                 APE2990
030000           05  WS-CURRENT-HHMMSS        PIC 9(6).                 APE3000
030100           05  WS-SYS-DATE              PIC 9(6).                 APE3010
030200           05  WS-NOW-STAMP.                                       APE3020
030300               10  WS-NOW-DATE           PIC 9(8).                 APE3030
030400               10  WS-NOW-TIME           PIC 9(6).                APE3040
030500           05  WS-NOW-STAMP-N REDEFINES WS-NOW-STAMP               APE3050
030600                                     PIC 9(14).                    APE3060
030700           05  WS-DAY-END-STAMP-N        PIC 9(14).               APE3070
030800                                                                   APE3080
030900       01  WS-CAPACITY-CHECK-REC.                                  APE3090
031000           05  CCR-STRATEGY-SW           PIC X.                    APE3100
031100               88  CCR-STRICT             VALUE "S".                APE3110
031200               88  CCR-BUFFERED           VALUE "B".                APE3120
031300           05  CCR-BUFFER-N              PIC 9(3) COMP.            APE3130
031400           05  CCR-DOCTOR-USERNAME       PIC X(50).                APE3140
031500           05  CCR-EXISTING-COUNT        PIC 9(5) COMP.            APE3150
031600           05  CCR-CAPACITY-LIMIT        PIC 9(5) COMP.            APE3160
031700           05  CCR-RESULT-SW             PIC X.                    APE3170
031800               88  CCR-EXCEEDED           VALUE "Y".                APE3180
031900               88  CCR-OK                 VALUE "N".                APE3190
032000           05  FILLER                    PIC X(06).                APE3200
032100       01  CCR-RETURN-CD                 PIC 9(4) COMP.            APE3210
032200                                                                   APE3220
032300       01  FLAGS-AND-SWITCHES.                                     APE3230
032400           05  MORE-DATA-SW              PIC X(01) VALUE "Y".       APE3240
032500               88  NO-MORE-DATA           VALUE "N".                APE3250
032600           05  ERROR-FOUND-SW            PIC X(01) VALUE "N".       APE3260
032700               88  RECORD-ERROR-FOUND     VALUE "Y".                APE3270
032800               88  VALID-RECORD           VALUE "N".                APE3280
032900           05  REJECT-REASON             PIC X(60).                APE3290
033000           05  ROW-FOUND-SW              PIC X(01).                 APE3300
033100               88  ROW-WAS-FOUND          VALUE "Y".                APE3310
033200               88  ROW-NOT-FOUND          VALUE "N".                APE3320
033300           05  FILLER                    PIC X(04).                APE3330
033400                                                                   APE3340
033500       01  WS-PAGE-HEADING-1.                                      APE3350
033600           05  FILLER  PIC X(24) VALUE                            APE3360
033700               "MEDSYS DAILY APPOINTMENT".                        APE3370
033800           05  FILLER  PIC X(15) VALUE " ACTIVITY SUMMARY".       APE3380
033900           05  FILLER  PIC X(41) VALUE SPACES.                     APE3390
034000       01  WS-COLM-HEADING.                                        APE3400
034100           05  FILLER  PIC X(20) VALUE "PATIENT-USERNAME".        APE3410
034200           05  FILLER  PIC X(12) VALUE "SUMM-DATE".               APE3420
034300           05  FILLER  PIC X(10) VALUE "SEEN".                    APE3430
034400           05  FILLER  PIC X(10) VALUE "ACCEPTED".                APE3440
034500           05  FILLER  PIC X(28) VALUE "REJECTED".                APE3450
034600       01  WS-DETAIL-LINE.                                         APE3460
034700           05  DTL-PATIENT           PIC X(50).                    APE3470
034800           05  FILLER                PIC X(2) VALUE SPACES.        APE3480
034900           05  DTL-DATE              PIC 9(8).                    APE3490
035000           05  FILLER                PIC X(2) VALUE SPACES.        APE3500
035100           05  DTL-SEEN              PIC ZZZZ9.                   APE3510
035200           05  FILLER                PIC X(2) VALUE SPACES.        APE3520
035300           05  DTL-ACCEPTED          PIC ZZZZ9.                   APE3530
035400           05  FILLER                PIC X(2) VALUE SPACES.        APE3540
035500           05  DTL-REJECTED          PIC ZZZZ9.                   APE3550
035600           05  FILLER                PIC X(2) VALUE SPACES.        APE3560
035700       01  WS-TOTAL-LINE.                                          APE3570
035800           05  TOT-LABEL             PIC X(20).                   APE3580
035900           05  FILLER                PIC X(32) VALUE SPACES.       APE3590
036000           05  TOT-SEEN              PIC ZZZZ9.                   APE3600
036100           05  FILLER                PIC X(2) VALUE SPACES.        APE3610
036200           05  TOT-ACCEPTED          PIC ZZZZ9.                   APE3620
036300           05  FILLER                PIC X(2) VALUE SPACES.        APE3630
036400           05  TOT-REJECTED          PIC ZZZZ9.                   APE3640
036500           05  FILLER                PIC X(2) VALUE SPACES.        APE3650
036600                                                                   APE3660
036700       01  WS-PATIENT-SUBTOTALS.                                   APE3670
036800           05  PT-SEEN               PIC 9(7) COMP.                APE3680
036900           05  PT-ACCEPTED           PIC 9(7) COMP.                APE3690
037000           05  PT-REJECTED           PIC 9(7) COMP.                APE3700
037100           05  FILLER                PIC X(02).                    APE3710
037200       01  WS-GRAND-TOTALS.                                        APE3720
037300           05  GT-SEEN               PIC 9(7) COMP.                APE3730
037400           05  GT-ACCEPTED           PIC 9(7) COMP.                APE3740
037500           05  GT-REJECTED           PIC 9(7) COMP.                APE3750
037600           05  FILLER                PIC X(02).                    APE3760
037700                                                                   APE3770
037800       PROCEDURE DIVISION.                                         APE3780
037900       0000-MAINLINE.                                              APE3790
038000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                 APE3800
038100           PERFORM 100-MAINLINE THRU 100-EXIT                      APE3810
038200                   UNTIL NO-MORE-DATA.                             APE3820
038300           PERFORM 999-CLEANUP THRU 999-EXIT.                      APE3830
038400           MOVE +0 TO RETURN-CODE.                                 APE3840
038500           GOBACK.                                                 APE3850
038600                                                                   APE3860
038700       000-HOUSEKEEPING.                                           APE3870
038800           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.             APE3880
038900           DISPLAY "******** BEGIN JOB APPTEDIT ********".         APE3890
039000           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,              APE3900
039100                      DAILY-SUMMARY-TABLE,                         APE3910
039200                      WS-GRAND-TOTALS.                             APE3920
039300           PERFORM 050-BUILD-NOW-STAMP THRU 050-EXIT.              APE3930
039400           PERFORM 800-OPEN-FILES THRU 800-EXIT.                   APE3940
039500           PERFORM 060-LOAD-DOCTOR-TABLE THRU 060-EXIT.            APE3950
039600           PERFORM 070-LOAD-APPT-TABLE THRU 070-EXIT.              APE3960
039700           PERFORM 900-READ-APPT-IN THRU 900-EXIT.                 APE3970
039800           IF NO-MORE-DATA                                         APE3980
039900               MOVE "EMPTY INPUT FILE" TO ABEND-REASON             APE3990
040000               GO TO 1000-ABEND-RTN.                               APE4000
040100       000-EXIT.                                                   APE4010
040200           EXIT.                                                   APE4020
040300                                                                   APE4030
040400       050-BUILD-NOW-STAMP.                                        APE4040
040500      *    WINDOW THE 2-DIGIT SYSTEM YEAR INTO A 4-DIGIT CCYY -    APE4050
040600      *    Y2K FIX, TGD 09/22/99.  ANY YY < 50 IS TREATED AS 20XX. APE4060
040700           ACCEPT WS-SYS-DATE FROM DATE.                           APE4070
040800           MOVE WS-SYS-DATE(1:2) TO WS-YY-ONLY.                    APE4080
040900           IF WS-YY-ONLY < 50                                      APE4090
041000               MOVE 20 TO WS-CURRENT-CCYY(1:2)                     APE4100
041100           ELSE                                                    APE4110
041200               MOVE 19 TO WS-CURRENT-CCYY(1:2).                    APE4120
041300           MOVE WS-SYS-DATE(1:2) TO WS-CURRENT-CCYY(3:2).          APE4130
041400           MOVE WS-SYS-DATE(3:4) TO WS-CURRENT-MMDD.               APE4140
041500           ACCEPT WS-CURRENT-HHMMSS FROM TIME.                     APE4150
041600           MOVE WS-CURRENT-CCYY TO WS-NOW-DATE(1:4).               APE4160
041700           MOVE WS-CURRENT-MMDD TO WS-NOW-DATE(5:4).               APE4170
041800           MOVE WS-CURRENT-HHMMSS TO WS-NOW-TIME.                  APE4180
041900       050-EXIT.                                                   APE4190
042000           EXIT.                                                   APE4200
042100                                                                   APE4210
042200       060-LOAD-DOCTOR-TABLE.                                      APE4220
042300           MOVE "060-LOAD-DOCTOR-TABLE" TO ABEND-PARA-NAME.        APE4230
042400           MOVE 0 TO DOC-TABLE-COUNT.                              APE4240
042500       060-READ-LOOP.                                              APE4250
042600           READ DOCT-MSTR INTO DOCTOR-MASTER-REC                   APE4260
042700               AT END GO TO 060-EXIT.                               APE4270
042800           ADD 1 TO DOC-TABLE-COUNT.                               APE4280
042900           SET DOC-IDX TO DOC-TABLE-COUNT.                         APE4290
043000           MOVE DM-DOCTOR-USERNAME TO DOC-USERNAME(DOC-IDX).       APE4300
043100           MOVE DM-SPEC TO DOC-SPEC(DOC-IDX).                      APE4310
043200           GO TO 060-READ-LOOP.                                    APE4320
043300       060-EXIT.                                                   APE4330
043400           EXIT.                                                   APE4340
043500                                                                   APE4350
043600       070-LOAD-APPT-TABLE.                                        APE4360
043700           MOVE "070-LOAD-APPT-TABLE" TO ABEND-PARA-NAME.          APE4370
043800           MOVE 0 TO APT-TABLE-COUNT.                              APE4380
043900           MOVE 0 TO WS-NEXT-APPT-ID.                              APE4390
044000       070-READ-LOOP.                                              APE4400
044100           READ APPT-MSTR INTO APPOINTMENT-RECORD                  APE4410
044200               AT END GO TO 070-EXIT.                               APE4420
044300           ADD 1 TO APT-TABLE-COUNT.                               APE4430
044400           SET APT-IDX TO APT-TABLE-COUNT.                         APE4440
044500           MOVE APPOINTMENT-RECORD TO APT-TABLE-ROW(APT-IDX).      APE4450
044600           IF APPT-ID > WS-NEXT-APPT-ID                            APE4460
044700               MOVE APPT-ID TO WS-NEXT-APPT-ID.                    APE4470
044800           GO TO 070-READ-LOOP.                                    APE4480
044900       070-EXIT.                                                   APE4490
045000           ADD 1 TO WS-NEXT-APPT-ID.                               APE4500
045100           EXIT.                                                   APE4510
045200                                                                   APE4520
045300       100-MAINLINE.                                               APE4530
045400           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.                 APE4540
045500           MOVE "N" TO ERROR-FOUND-SW.                             APE4550
045600           MOVE SPACES TO REJECT-REASON.                           APE4560
045700           PERFORM 210-AUTH-CHECK THRU 210-EXIT.                   APE4570
045800           IF VALID-RECORD                                         APE4580
045900               PERFORM 220-ROLE-CHECK THRU 220-EXIT.                APE4590
046000           IF VALID-RECORD                                         APE4600
046100               PERFORM 230-DOCTOR-AVAIL-CHECK THRU 230-EXIT.        APE4610
046200           IF VALID-RECORD                                         APE4620
046300               PERFORM 235-VALIDATE-TIMES THRU 235-EXIT.            APE4630
046400           IF VALID-RECORD                                         APE4640
046500               PERFORM 240-DOCTOR-OVERLAP-CHECK THRU 240-EXIT.      APE4650
046600           IF VALID-RECORD                                         APE4660
046700               PERFORM 250-PATIENT-OVERLAP-CHECK THRU 250-EXIT.     APE4670
046800           IF VALID-RECORD                                         APE4680
046900               PERFORM 260-DAILY-LIMIT-CHECK THRU 260-EXIT.         APE4690
047000           IF VALID-RECORD                                         APE4700
047100               PERFORM 270-CAPACITY-CHECK THRU 270-EXIT.            APE4710
047200                                                                   APE4720
047300           IF RECORD-ERROR-FOUND                                   APE4730
047400               ADD 1 TO RECORDS-REJECTED                           APE4740
047500               PERFORM 310-REJECT-APPOINTMENT THRU 310-EXIT         APE4750
047600           ELSE                                                    APE4760
047700               ADD 1 TO RECORDS-ACCEPTED                           APE4770
047800               PERFORM 300-ACCEPT-APPOINTMENT THRU 300-EXIT.        APE4780
047900           PERFORM 400-UPDATE-SUMMARY THRU 400-EXIT.                APE4790
048000           PERFORM 900-READ-APPT-IN THRU 900-EXIT.                 APE4800
048100       100-EXIT.                                                   APE4810
048200           EXIT.                                                   APE4820
048300                                                                   APE4830
048400       210-AUTH-CHECK.                                             APE4840
048500           MOVE "210-AUTH-CHECK" TO ABEND-PARA-NAME.               APE4850
048600           IF NOT CALLER-IS-AUTH                                   APE4860
048700               MOVE "You must be logged in." TO REJECT-REASON      APE4870
048800               MOVE "Y" TO ERROR-FOUND-SW                          APE4880
048900               GO TO 210-EXIT.                                     APE4890
049000       210-EXIT.                                                   APE4900
049100           EXIT.                                                   APE4910
049200                                                                   APE4920
049300       220-ROLE-CHECK.                                             APE4930
049400           MOVE "220-ROLE-CHECK" TO ABEND-PARA-NAME.               APE4940
049500           IF ACR-PATIENT-USERNAME = SPACES                        APE4950
049600              OR ACR-DOCTOR-USERNAME = SPACES                      APE4960
049700               MOVE "Both patient and doctor are required."        APE4970
049800                                            TO REJECT-REASON       APE4980
049900               MOVE "Y" TO ERROR-FOUND-SW                          APE4990
050000               GO TO 220-EXIT.                                     APE5000
050100           IF NOT CALLER-ROLE-PATIENT                              APE5010
050200               MOVE "Only a patient may book an appointment."      APE5020
050300                                            TO REJECT-REASON       APE5030
050400               MOVE "Y" TO ERROR-FOUND-SW                          APE5040
050500               GO TO 220-EXIT.                                     APE5050
050600           IF ACR-CALLER-USERNAME NOT = ACR-PATIENT-USERNAME       APE5060
050700               MOVE "A patient may only book for themself."        APE5070
050800                                            TO REJECT-REASON       APE5080
050900               MOVE "Y" TO ERROR-FOUND-SW                          APE5090
051000               GO TO 220-EXIT.                                     APE5100
051100       220-EXIT.                                                   APE5110
051200           EXIT.                                                   APE5120
051300                                                                   APE5130
051400       230-DOCTOR-AVAIL-CHECK.                                     APE5140
051500           MOVE "230-DOCTOR-AVAIL-CHECK" TO ABEND-PARA-NAME.       APE5150
051600           MOVE "N" TO ROW-FOUND-SW.                               APE5160
051700           SET DOC-IDX TO 1.                                       APE5170
051800           SEARCH DOC-TABLE-ROW                                    APE5180
051900               AT END NEXT SENTENCE                                 APE5190
052000               WHEN DOC-USERNAME(DOC-IDX) = ACR-DOCTOR-USERNAME    APE5200
052100                   MOVE "Y" TO ROW-FOUND-SW.                       APE5210
052200           IF ROW-NOT-FOUND                                        APE5220
052300               MOVE "Selected doctor does not exist."              APE5230
052400                                            TO REJECT-REASON       APE5240
052500               MOVE "Y" TO ERROR-FOUND-SW                          APE5250
052600               GO TO 230-EXIT.                                     APE5260
052700       230-EXIT.                                                   APE5270
052800           EXIT.                                                   APE5280
052900                                                                   APE5290
053000       235-VALIDATE-TIMES.                                         APE5300
053100           MOVE "235-VALIDATE-TIMES" TO ABEND-PARA-NAME.           APE5310
053200           IF ACR-START-STAMP-N = ZERO                             APE5320
053300              OR ACR-END-STAMP-N = ZERO                            APE5330
053400               MOVE "Start and end time are required."             APE5340
053500                                            TO REJECT-REASON       APE5350
053600               MOVE "Y" TO ERROR-FOUND-SW                          APE5360
053700               GO TO 235-EXIT.                                     APE5370
053800           IF ACR-START-STAMP-N NOT < ACR-END-STAMP-N              APE5380
053900               MOVE "Start time must be before end time."          APE5390
054000                                            TO REJECT-REASON       APE5400
054100               MOVE "Y" TO ERROR-FOUND-SW                          APE5410
054200               GO TO 235-EXIT.                                     APE5420
054300           IF ACR-START-STAMP-N < WS-NOW-STAMP-N                    APE5430
054400               MOVE "Cannot book an appointment in the past."      APE5440
054500                                            TO REJECT-REASON       APE5450
054600               MOVE "Y" TO ERROR-FOUND-SW                          APE5460
054700               GO TO 235-EXIT.                                     APE5470
054800       235-EXIT.                                                   APE5480
054900           EXIT.                                                   APE5490
055000                                                                   APE5500
055100       240-DOCTOR-OVERLAP-CHECK.                                   APE5510
055200           MOVE "240-DOCTOR-OVERLAP-CHECK" TO ABEND-PARA-NAME.     APE5520
055300           MOVE 0 TO WS-OVERLAP-COUNT.                             APE5530
055400           PERFORM 245-SCAN-DOCTOR-OVERLAP THRU 245-EXIT           APE5540
055500                   VARYING APT-IDX FROM 1 BY 1                    APE5550
055600                   UNTIL APT-IDX > APT-TABLE-COUNT.                APE5560
055700           IF WS-OVERLAP-COUNT > 0                                 APE5570
055800               MOVE                                                APE5580
055900            "Selected doctor is not available in this time interva APE5590
056000-              "l."                      TO REJECT-REASON          APE5600
056100               MOVE "Y" TO ERROR-FOUND-SW                          APE5610
056200               GO TO 240-EXIT.                                     APE5620
056300       240-EXIT.                                                   APE5630
056400           EXIT.                                                   APE5640
056500                                                                   APE5650
056600       245-SCAN-DOCTOR-OVERLAP.                                    APE5660
056700           IF ATT-DOCTOR-USERNAME(APT-IDX) = ACR-DOCTOR-USERNAME   APE5670
056800              AND ATT-ST-OPEN(APT-IDX)                             APE5680
056900              AND ATT-START-STAMP-N(APT-IDX) < ACR-END-STAMP-N     APE5690
057000              AND ATT-END-STAMP-N(APT-IDX) > ACR-START-STAMP-N     APE5700
057100               ADD 1 TO WS-OVERLAP-COUNT.                          APE5710
057200       245-EXIT.                                                   APE5720
057300           EXIT.                                                   APE5730
057400                                                                   APE5740
057500       250-PATIENT-OVERLAP-CHECK.                                  APE5750
057600           MOVE "250-PATIENT-OVERLAP-CHECK" TO ABEND-PARA-NAME.    APE5760
057700           MOVE 0 TO WS-OVERLAP-COUNT.                             APE5770
057800           PERFORM 255-SCAN-PATIENT-OVERLAP THRU 255-EXIT          APE5780
057900                   VARYING APT-IDX FROM 1 BY 1                    APE5790
058000                   UNTIL APT-IDX > APT-TABLE-COUNT.                APE5800
058100           IF WS-OVERLAP-COUNT > 0                                 APE5810
058200               MOVE                                                APE5820
058300            "You already have an appointment in this time interval APE5830
058400-              "."                       TO REJECT-REASON          APE5840
058500               MOVE "Y" TO ERROR-FOUND-SW                          APE5850
058600               GO TO 250-EXIT.                                     APE5860
058700       250-EXIT.                                                   APE5870
058800           EXIT.                                                   APE5880
058900                                                                   APE5890
059000       255-SCAN-PATIENT-OVERLAP.                                   APE5900
059100           IF ATT-PATIENT-USERNAME(APT-IDX) = ACR-PATIENT-USERNAME APE5910
059200              AND ATT-ST-OPEN(APT-IDX)                             APE5920
059300              AND ATT-START-STAMP-N(APT-IDX) < ACR-END-STAMP-N     APE5930
059400              AND ATT-END-STAMP-N(APT-IDX) > ACR-START-STAMP-N     APE5940
059500               ADD 1 TO WS-OVERLAP-COUNT.                          APE5950
059600       255-EXIT.                                                   APE5960
059700           EXIT.                                                   APE5970
059800                                                                   APE5980
059900       260-DAILY-LIMIT-CHECK.                                      APE5990
060000           MOVE "260-DAILY-LIMIT-CHECK" TO ABEND-PARA-NAME.        APE6000
060100           MOVE 0 TO WS-DAY-COUNT.                                 APE6010
060200           COMPUTE WS-DAY-END-STAMP-N =                            APE6020
060300                   ACR-START-DATE * 1000000.                       APE6030
060400           PERFORM 265-SCAN-DAILY-LIMIT THRU 265-EXIT              APE6040
060500                   VARYING APT-IDX FROM 1 BY 1                    APE6050
060600                   UNTIL APT-IDX > APT-TABLE-COUNT.                APE6060
060700           IF WS-DAY-COUNT NOT LESS THAN 3                         APE6070
060800               MOVE "You reached the daily limit of appointments." APE6080
060900                                            TO REJECT-REASON       APE6090
061000               MOVE "Y" TO ERROR-FOUND-SW                          APE6100
061100               GO TO 260-EXIT.                                     APE6110
061200       260-EXIT.                                                   APE6120
061300           EXIT.                                                   APE6130
061400                                                                   APE6140
061500       265-SCAN-DAILY-LIMIT.                                       APE6150
061600           IF ATT-PATIENT-USERNAME(APT-IDX) = ACR-PATIENT-USERNAME APE6160
061700              AND ATT-ST-OPEN(APT-IDX)                             APE6170
061800              AND ATT-START-DATE(APT-IDX) = ACR-START-DATE         APE6180
061900               ADD 1 TO WS-DAY-COUNT.                              APE6190
062000       265-EXIT.                                                   APE6200
062100           EXIT.                                                   APE6210
062200                                                                   APE6220
062300       270-CAPACITY-CHECK.                                         APE6230
062400           MOVE "270-CAPACITY-CHECK" TO ABEND-PARA-NAME.           APE6240
062500      *    LEGACY EXACT-SLOT CAPACITY CHECK, LAYERED ON TOP OF     APE6250
062600      *    THE INTERVAL-OVERLAP RULE ABOVE.  STRICT IS THE SITE   APE6260
062700      *    DEFAULT - CAPACITY OF ONE PER EXACT TIMESTAMP.          APE6270
062800           MOVE 0 TO WS-SLOT-COUNT.                                APE6280
062900           PERFORM 275-SCAN-EXACT-SLOT THRU 275-EXIT               APE6290
063000                   VARYING APT-IDX FROM 1 BY 1                    APE6300
063100                   UNTIL APT-IDX > APT-TABLE-COUNT.                APE6310
063200           SET CCR-STRICT TO TRUE.                                 APE6320
063300           MOVE 1 TO CCR-BUFFER-N.                                 APE6330
063400           MOVE ACR-DOCTOR-USERNAME TO CCR-DOCTOR-USERNAME.        APE6340
063500           MOVE WS-SLOT-COUNT TO CCR-EXISTING-COUNT.               APE6350
063600           CALL "CAPCHECK" USING WS-CAPACITY-CHECK-REC,            APE6360
063700                                 CCR-RETURN-CD.                    APE6370
063800           IF CCR-EXCEEDED                                        APE6380
063900               MOVE "Doctor is at capacity for this time slot."   APE6390
064000                                         TO REJECT-REASON         APE6400
064100               MOVE "Y" TO ERROR-FOUND-SW                          APE6410
064200               GO TO 270-EXIT.                                     APE6420
064300       270-EXIT.                                                   APE6430
064400           EXIT.                                                   APE6440
064500                                                                   APE6450
064600       275-SCAN-EXACT-SLOT.                                        APE6460
064700           IF ATT-DOCTOR-USERNAME(APT-IDX) = ACR-DOCTOR-USERNAME   APE6470
064800              AND ATT-ST-OPEN(APT-IDX)                             APE6480
064900              AND ATT-START-STAMP-N(APT-IDX) = ACR-START-STAMP-N   APE6490
065000               ADD 1 TO WS-SLOT-COUNT.                             APE6500
065100       275-EXIT.                                                   APE6510
065200           EXIT.                                                   APE6520
065300                                                                   APE6530
065400       300-ACCEPT-APPOINTMENT.                                     APE6540
065500           MOVE "300-ACCEPT-APPOINTMENT" TO ABEND-PARA-NAME.       APE6550
065600           MOVE WS-NEXT-APPT-ID TO APPT-ID.                        APE6560
065700           ADD 1 TO WS-NEXT-APPT-ID.                               APE6570
065800           MOVE ACR-PATIENT-USERNAME TO APPT-PATIENT-USERNAME.     APE6580
065900           MOVE ACR-DOCTOR-USERNAME TO APPT-DOCTOR-USERNAME.       APE6590
066000           MOVE ACR-START-STAMP TO APPT-START-STAMP.                APE6600
066100           MOVE ACR-END-STAMP TO APPT-END-STAMP.                   APE6610
066200           MOVE ACR-SCHEDULE-REASON TO APPT-SCHEDULE-REASON.       APE6620
066300           SET ST-PENDING TO TRUE.                                 APE6630
066400           MOVE WS-NOW-STAMP TO APPT-CREATED-STAMP.                APE6640
066500           ADD 1 TO APT-TABLE-COUNT.                               APE6650
066600           SET APT-IDX TO APT-TABLE-COUNT.                         APE6660
066700           MOVE APPOINTMENT-RECORD TO APT-TABLE-ROW(APT-IDX).      APE6670
066800           MOVE "A" TO OUT-OUTCOME-CODE.                           APE6680
066900           MOVE "Appointment accepted - PENDING." TO               APE6690
067000                                        OUT-OUTCOME-REASON.        APE6700
067100           MOVE APPT-CREATE-REQUEST TO OUT-REQUEST-DATA.           APE6710
067200           WRITE APPT-OUT-REC.                                     APE6720
067300       300-EXIT.                                                   APE6730
067400           EXIT.                                                   APE6740
067500                                                                   APE6750
067600       310-REJECT-APPOINTMENT.                                     APE6760
067700           MOVE "310-REJECT-APPOINTMENT" TO ABEND-PARA-NAME.       APE6770
067800           MOVE "R" TO OUT-OUTCOME-CODE.                           APE6780
067900           MOVE REJECT-REASON TO OUT-OUTCOME-REASON.               APE6790
068000           MOVE APPT-CREATE-REQUEST TO OUT-REQUEST-DATA.           APE6800
068100           WRITE APPT-OUT-REC.                                     APE6810
068200       310-EXIT.                                                   APE6820
068300           EXIT.                                                   APE6830
068400                                                                   APE6840
068500       400-UPDATE-SUMMARY.                                         APE6850
068600           MOVE "400-UPDATE-SUMMARY" TO ABEND-PARA-NAME.           APE6860
068700           MOVE "N" TO ROW-FOUND-SW.                               APE6870
068800           SET DS-IDX TO 1.                                       APE6880
068900           SEARCH DS-ROW                                          APE6890
069000               AT END NEXT SENTENCE                                APE6900
069100               WHEN DS-PATIENT-USERNAME(DS-IDX) =                 APE6910
069200                                      ACR-PATIENT-USERNAME        APE6920
069300                  AND DS-SUMMARY-DATE(DS-IDX) = ACR-START-DATE    APE6930
069400                   MOVE "Y" TO ROW-FOUND-SW.                       APE6940
069500           IF ROW-NOT-FOUND                                        APE6950
069600               ADD 1 TO DS-TABLE-COUNT                             APE6960
069700               SET DS-IDX TO DS-TABLE-COUNT                        APE6970
069800               MOVE ACR-PATIENT-USERNAME TO                        APE6980
069900                                   DS-PATIENT-USERNAME(DS-IDX)    APE6990
070000               MOVE ACR-START-DATE TO DS-SUMMARY-DATE(DS-IDX)      APE7000
070100               MOVE 0 TO DS-REQUESTS-SEEN(DS-IDX)                  APE7010
070200                         DS-REQUESTS-ACCEPTED(DS-IDX)              APE7020
070300                         DS-REQUESTS-REJECTED(DS-IDX).             APE7030
070400           ADD 1 TO DS-REQUESTS-SEEN(DS-IDX).                      APE7040
070500           IF RECORD-ERROR-FOUND                                   APE7050
070600               ADD 1 TO DS-REQUESTS-REJECTED(DS-IDX)               APE7060
070700           ELSE                                                    APE7070
070800               ADD 1 TO DS-REQUESTS-ACCEPTED(DS-IDX).              APE7080
070900       400-EXIT.                                                   APE7090
071000           EXIT.                                                   APE7100
071100                                                                   APE7110
071200       800-OPEN-FILES.                                             APE7120
071300           MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.               APE7130
071400           OPEN INPUT APPT-IN, DOCT-MSTR.                          APE7140
071500           OPEN OUTPUT APPT-OUT, SUMM-OUT, SYSOUT.                 APE7150
071600           OPEN I-O APPT-MSTR.                                     APE7160
071700       800-EXIT.                                                   APE7170
071800           EXIT.                                                   APE7180
071900                                                                   APE7190
072000       850-CLOSE-FILES.                                            APE7200
072100           MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.              APE7210
072200           CLOSE APPT-IN, DOCT-MSTR,                               APE7220
072300                 APPT-OUT, SUMM-OUT, SYSOUT,                       APE7230
072400                 APPT-MSTR.                                        APE7240
072500       850-EXIT.                                                   APE7250
072600           EXIT.                                                   APE7260
072700                                                                   APE7270
072800       900-READ-APPT-IN.                                           APE7280
072900           READ APPT-IN INTO APPT-CREATE-REQUEST                   APE7290
073000               AT END MOVE "N" TO MORE-DATA-SW                     APE7300
073100               GO TO 900-EXIT                                      APE7310
073200           END-READ.                                               APE7320
073300           ADD 1 TO RECORDS-READ.                                  APE7330
073400       900-EXIT.                                                   APE7340
073500           EXIT.                                                   APE7350
073600                                                                   APE7360
073700       999-CLEANUP.                                                APE7370
073800           MOVE "999-CLEANUP" TO ABEND-PARA-NAME.                  APE7380
073900           PERFORM 905-REWRITE-APPT-MSTR THRU 905-EXIT.            APE7390
074000           PERFORM 810-SORT-SUMMARY-TABLE THRU 810-EXIT.           APE7400
074100           PERFORM 820-PRINT-SUMMARY-REPORT THRU 820-EXIT.         APE7410
074200                                                                   APE7420
074300           IF RECORDS-READ NOT EQUAL TO                            APE7430
074400                 (RECORDS-ACCEPTED + RECORDS-REJECTED)             APE7440
074500               MOVE "** RUN OUT OF BALANCE - READ VS PROCESSED"    APE7450
074600                                     TO ABEND-REASON               APE7460
074700               MOVE RECORDS-READ     TO ABEND-ACTUAL-VAL           APE7470
074800               MOVE RECORDS-ACCEPTED TO ABEND-EXPECTED-VAL         APE7480
074900               WRITE SYSOUT-REC FROM ABEND-REC                     APE7490
075000               GO TO 1000-ABEND-RTN.                                APE7500
075100                                                                   APE7510
075200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                  APE7520
075300           DISPLAY "** RECORDS READ **".                           APE7530
075400           DISPLAY RECORDS-READ.                                   APE7540
075500           DISPLAY "** RECORDS ACCEPTED **".                       APE7550
075600           DISPLAY RECORDS-ACCEPTED.                               APE7560
075700           DISPLAY "** RECORDS REJECTED **".                       APE7570
075800           DISPLAY RECORDS-REJECTED.                               APE7580
075900           DISPLAY "******** NORMAL END OF JOB APPTEDIT ********". APE7590
076000       999-EXIT.                                                   APE7600
076100           EXIT.                                                   APE7610
076200                                                                   APE7620
076300       905-REWRITE-APPT-MSTR.                                      APE7630
076400           MOVE "905-REWRITE-APPT-MSTR" TO ABEND-PARA-NAME.        APE7640
076500           CLOSE APPT-MSTR.                                        APE7650
076600           OPEN OUTPUT APPT-MSTR.                                  APE7660
076700           PERFORM 906-WRITE-ONE-ROW THRU 906-EXIT                 APE7670
076800                   VARYING APT-IDX FROM 1 BY 1                    APE7680
076900                   UNTIL APT-IDX > APT-TABLE-COUNT.                APE7690
077000       905-EXIT.                                                   APE7700
077100           EXIT.                                                   APE7710
077200                                                                   APE7720
077300       906-WRITE-ONE-ROW.                                          APE7730
077400           MOVE APT-TABLE-ROW(APT-IDX) TO APPOINTMENT-RECORD.      APE7740
077500           WRITE APPT-MSTR-REC FROM APPOINTMENT-RECORD.            APE7750
077600       906-EXIT.                                                   APE7760
077700           EXIT.                                                   APE7770
077800                                                                   APE7780
077900       810-SORT-SUMMARY-TABLE.                                     APE7790
078000      *    SMALL IN-MEMORY BUBBLE SORT, ASCENDING BY PATIENT THEN  APE7800
078100      *    SUMMARY-DATE, SO THE CONTROL BREAKS BELOW FIRE CORRECTLY APE7810
078200      *    EVEN THOUGH THE INPUT WAS NOT SORTED ON ARRIVAL.        APE7820
078300           MOVE "810-SORT-SUMMARY-TABLE" TO ABEND-PARA-NAME.       APE7830
078400           IF DS-TABLE-COUNT < 2                                   APE7840
078500               GO TO 810-EXIT.                                     APE7850
078600           PERFORM 815-BUBBLE-PASS THRU 815-EXIT                   APE7860
078700                   VARYING SUB1 FROM 1 BY 1                       APE7870
078800                   UNTIL SUB1 > DS-TABLE-COUNT - 1.                APE7880
078900       810-EXIT.                                                   APE7890
079000           EXIT.                                                   APE7900
079100                                                                   APE7910
079200       815-BUBBLE-PASS.                                            APE7920
079300           PERFORM 816-BUBBLE-COMPARE THRU 816-EXIT                APE7930
079400                   VARYING SUB2 FROM 1 BY 1                       APE7940
079500                   UNTIL SUB2 > DS-TABLE-COUNT - SUB1.             APE7950
079600       815-EXIT.                                                   APE7960
079700           EXIT.                                                   APE7970
079800                                                                   APE7980
079900       816-BUBBLE-COMPARE.                                         APE7990
080000           IF DS-PATIENT-USERNAME(SUB2) > DS-PATIENT-USERNAME      APE8000
080100                                           (SUB2 + 1)              APE8010
080200              OR (DS-PATIENT-USERNAME(SUB2) =                      APE8020
080300                  DS-PATIENT-USERNAME(SUB2 + 1)                    APE8030
080400              AND DS-SUMMARY-DATE(SUB2) >                          APE8040
080500                  DS-SUMMARY-DATE(SUB2 + 1))                       APE8050
080600               MOVE DS-ROW(SUB2) TO WS-SWAP-ROW                   APE8060
080700               MOVE DS-ROW(SUB2 + 1) TO DS-ROW(SUB2)                APE8070
080800               MOVE WS-SWAP-ROW TO DS-ROW(SUB2 + 1).                APE8080
080900       816-EXIT.                                                   APE8090
081000           EXIT.                                                   APE8100
081100                                                                   APE8110
081200       820-PRINT-SUMMARY-REPORT.                                   APE8120
081300           MOVE "820-PRINT-SUMMARY-REPORT" TO ABEND-PARA-NAME.     APE8130
081400           WRITE SUMM-OUT-REC FROM WS-PAGE-HEADING-1               APE8140
081500               AFTER ADVANCING TOP-OF-FORM.                        APE8150
081600           WRITE SUMM-OUT-REC FROM WS-COLM-HEADING                APE8160
081700               AFTER ADVANCING 2 LINES.                           APE8170
081800           IF DS-TABLE-COUNT = 0                                   APE8180
081900               GO TO 820-EXIT.                                     APE8190
082000           MOVE SPACES TO DTL-PATIENT.                             APE8200
082100           MOVE 0 TO PT-SEEN PT-ACCEPTED PT-REJECTED.              APE8210
082200           PERFORM 825-WRITE-ONE-DETAIL THRU 825-EXIT              APE8220
082300                   VARYING DS-IDX FROM 1 BY 1                     APE8230
082400                   UNTIL DS-IDX > DS-TABLE-COUNT.                  APE8240
082500           PERFORM 840-WRITE-PATIENT-TOTAL THRU 840-EXIT.          APE8250
082600           PERFORM 845-WRITE-GRAND-TOTAL THRU 845-EXIT.            APE8260
082700       820-EXIT.                                                   APE8270
082800           EXIT.                                                   APE8280
082900                                                                   APE8290
083000       825-WRITE-ONE-DETAIL.                                       APE8300
083100           IF DTL-PATIENT NOT = SPACES                             APE8310
083200              AND DS-PATIENT-USERNAME(DS-IDX) NOT = DTL-PATIENT    APE8320
083300               PERFORM 840-WRITE-PATIENT-TOTAL THRU 840-EXIT.       APE8330
083400           MOVE DS-PATIENT-USERNAME(DS-IDX) TO DTL-PATIENT.        APE8340
083500           MOVE DS-SUMMARY-DATE(DS-IDX) TO DTL-DATE.               APE8350
083600           MOVE DS-REQUESTS-SEEN(DS-IDX) TO DTL-SEEN.              APE8360
083700           MOVE DS-REQUESTS-ACCEPTED(DS-IDX) TO DTL-ACCEPTED.      APE8370
083800           MOVE DS-REQUESTS-REJECTED(DS-IDX) TO DTL-REJECTED.      APE8380
083900           WRITE SUMM-OUT-REC FROM WS-DETAIL-LINE                  APE8390
084000               AFTER ADVANCING 1 LINE.                            APE8400
084100           ADD DS-REQUESTS-SEEN(DS-IDX) TO PT-SEEN GT-SEEN.        APE8410
084200           ADD DS-REQUESTS-ACCEPTED(DS-IDX) TO PT-ACCEPTED         APE8420
084300                                                 GT-ACCEPTED.      APE8430
084400           ADD DS-REQUESTS-REJECTED(DS-IDX) TO PT-REJECTED         APE8440
084500                                                 GT-REJECTED.      APE8450
084600       825-EXIT.                                                   APE8460
084700           EXIT.                                                   APE8470
084800                                                                   APE8480
084900       840-WRITE-PATIENT-TOTAL.                                    APE8490
085000           MOVE "PATIENT TOTAL" TO TOT-LABEL.                      APE8500
085100           MOVE PT-SEEN TO TOT-SEEN.                               APE8510
085200           MOVE PT-ACCEPTED TO TOT-ACCEPTED.                       APE8520
085300           MOVE PT-REJECTED TO TOT-REJECTED.                       APE8530
085400           WRITE SUMM-OUT-REC FROM WS-TOTAL-LINE                   APE8540
085500               AFTER ADVANCING 1 LINE.                            APE8550
085600           MOVE 0 TO PT-SEEN PT-ACCEPTED PT-REJECTED.              APE8560
085700       840-EXIT.                                                   APE8570
085800           EXIT.                                                   APE8580
085900                                                                   APE8590
086000       845-WRITE-GRAND-TOTAL.                                      APE8600
086100           MOVE "GRAND TOTAL" TO TOT-LABEL.                       APE8610
086200           MOVE GT-SEEN TO TOT-SEEN.                               APE8620
086300           MOVE GT-ACCEPTED TO TOT-ACCEPTED.                       APE8630
086400           MOVE GT-REJECTED TO TOT-REJECTED.                       APE8640
086500           WRITE SUMM-OUT-REC FROM WS-TOTAL-LINE                   APE8650
086600               AFTER ADVANCING 2 LINES.                           APE8660
086700       845-EXIT.                                                   APE8670
086800           EXIT.                                                   APE8680
086900                                                                   APE8690
087000       1000-ABEND-RTN.                                             APE8700
087100           WRITE SYSOUT-REC FROM ABEND-REC.                        APE8710
087200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                  APE8720
087300           DISPLAY "*** ABNORMAL END OF JOB - APPTEDIT ***"        APE8730
087400                                              UPON CONSOLE.        APE8740
087500           DIVIDE ZERO-VAL INTO ONE-VAL.                           APE8750
