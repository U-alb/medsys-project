000100******************************************************************  ABR100
000200* ABENDREC                                                      *  ABR100
000300*      STANDARD SHOP ABEND WORK AREA - FORCES A U0001 ABEND     *  ABR100
000400*      VIA DIVIDE-BY-ZERO WHEN A RUN-CONTROL COUNT DOES NOT     *  ABR100
000500*      BALANCE, SO OPERATIONS SEES IT IN THE JOB LOG INSTEAD OF *  ABR100
000600*      A CLEAN RC=0 FOR A RUN THAT SILENTLY LOST RECORDS.       *  ABR100
000700*                                                                   ABR100
000800* COPY ABENDREC. IS CODED AT THE TOP OF WORKING-STORAGE IN EVERY*  ABR100
000900* MAINLINE THAT DOES A RUN-CONTROL BALANCE CHECK - SEE THE       *  ABR100
001000* 999-CLEANUP PARAGRAPH IN APPTEDIT AND APPTDECN.                *  ABR100
001100*                                                                   ABR100
001200* 082214  JS   ORIGINAL WORK AREA FOR MEDSYS CONVERSION - 8842  *  ABR100
001300* 060216  RPK  ADDED ABEND-REASON TEXT FOR THE JOB LOG          *  ABR100
001400* 102599  TGD  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD       *  ABR100
001500******************************************************************  ABR100
001600  01  ABEND-REC.                                                  ABR100
001700      05  ABEND-HDR                   PIC X(20)                  ABR100
001800                                  VALUE "** BALANCE ABEND **".    ABR100
001900      05  ABEND-PARA-NAME             PIC X(30).                 ABR100
002000      05  ABEND-REASON                PIC X(40).                 ABR100
002100      05  ABEND-EXPECTED-VAL          PIC 9(7)  COMP.             ABR100
002200      05  ABEND-ACTUAL-VAL            PIC 9(7)  COMP.             ABR100
002300      05  FILLER                      PIC X(10).                 ABR100
002400******************************************************************  ABR200
002500* ZERO-VAL / ONE-VAL - THE DIVIDE-BY-ZERO ABEND TRIGGER.  A      *  ABR200
002600* DIVIDE OF ANY NUMBER INTO ZERO-VAL RAISES A SIZE ERROR THE     *  ABR200
002700* COMPILER WILL NOT LET US TEST FOR - THAT IS THE POINT.         *  ABR200
002800******************************************************************  ABR200
002900  01  ZERO-VAL                        PIC 9(1)  COMP  VALUE 0.    ABR200
003000  01  ONE-VAL                         PIC 9(1)  COMP  VALUE 1.    ABR200
