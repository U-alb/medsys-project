000100       IDENTIFICATION DIVISION.                                    APD0010
000200       PROGRAM-ID.  APPTDECN.                                      APD0020
000300       AUTHOR. JON SAYLES.                                         APD0030
000400       INSTALLATION. COBOL DEV Center.                             APD0040
000500       DATE-WRITTEN. 02/10/89.                                     APD0050
000600       DATE-COMPILED.                                              APD0060
000700       SECURITY. NON-CONFIDENTIAL.                                 APD0070
000800                                                                   APD0080
000900******************************************************************  APD0090
001000*REMARKS.                                                          APD0100
001100*                                                                  APD0110
001200*          THIS PROGRAM APPLIES A BATCH OF DOCTOR DECISIONS        APD0120
001300*          (ACCEPT/DENY) AGAINST PENDING APPOINTMENTS ON THE       APD0130
001400*          APPOINTMENT MASTER.                                     APD0140
001500*                                                                  APD0150
001600*          FOR EACH DECISION RECORD THE PROGRAM LOOKS UP THE       APD0160
001700*          APPOINTMENT BY APPT-ID IN THE MASTER TABLE, CONFIRMS    APD0170
001800*          IT IS STILL PENDING AND THAT THE DECIDING DOCTOR OWNS   APD0180
001900*          IT, THEN MAPS THE FREE-TEXT DECISION TOKEN TO ACCEPTED  APD0200
002000*          OR DENIED.  ANY UNRECOGNIZED TOKEN IS A HARD REJECT -   APD0210
002100*          THIS PROGRAM DOES NOT GUESS.                            APD0220
002200*                                                                  APD0230
002300*          THE APPOINTMENT MASTER IS LOADED WHOLE INTO A TABLE AT  APD0240
002400*          HOUSEKEEPING, UPDATED IN PLACE, AND REWRITTEN WHOLE AT  APD0250
002500*          CLEANUP - SAME CONVENTION AS APPTEDIT.                  APD0260
002600*                                                                  APD0270
002700*          CHANGE LOG -                                           APD0280
002800*          021089  JS   ORIGINAL PROGRAM - DAILY CHARGE UPDATE    APD0280
002900*          092299  TGD  Y2K REVIEW - NO DATE ARITHMETIC IN THIS   APD0290
003000*                       PROGRAM                                   APD0300
003100*          110603  MM   STRUCTURED-PROGRAMMING CLEANUP - REPLACED APD0310
003200*                       SEVERAL GO TO'S WITH PERFORM THRU         APD0320
003300*          042807  AK   CONVERTED TABLE SUBSCRIPTS TO COMP        APD0330
003400*          071914  JS   MEDSYS CONVERSION, REQ 8842 - RENAMED     APD0340
003500*                       APPTDECN, ADAPTED FROM DALYUPDT FOR DOCTORAPD0350
003600*                       DECISION PROCESSING                       APD0360
003700*          082814  JS   ADDED CALL TO STRLTH TO REJECT AN ALL-    APD0370
003800*                       SPACES DECISION TEXT                      APD0380
003900*          040216  RPK  WIDENED DECISION-TEXT TO 10 BYTES SO      APD0390
004000*                       "REJECTED" FITS WITHOUT TRUNCATION        APD0400
004100*          060116  RPK  INCLUDED THE OFFENDING TEXT IN THE        APD0410
004200*                       UNSUPPORTED-DECISION REJECT MESSAGE       APD0420
004300******************************************************************  APD0430
004400                                                                   APD0440
004500               INPUT FILE              -   DDS0001.DECNDATA        APD0450
004600               SEQ MASTER FILE         -   DDS0001.APPTMSTR        APD0460
004700               OUTPUT FILE PRODUCED    -   DDS0001.DECNEDIT         APD0470
004800               DUMP FILE               -   SYSOUT                 APD0480
004900                                                                   APD0490
005000******************************************************************  APD0500
005100       ENVIRONMENT DIVISION.                                       APD0510
005200       CONFIGURATION SECTION.                                      APD0520
005300       SOURCE-COMPUTER. IBM-390.                                   APD0530
005400       OBJECT-COMPUTER. IBM-390.                                   APD0540
005500       SPECIAL-NAMES.                                              APD0550
005600           C01 IS TOP-OF-FORM.                                     APD0560
005700       INPUT-OUTPUT SECTION.                                       APD0570
005800       FILE-CONTROL.                                               APD0580
005900           SELECT SYSOUT                                           APD0590
006000           ASSIGN TO UT-S-SYSOUT                                   APD0600
006100             ORGANIZATION IS SEQUENTIAL.                           APD0610
006200                                                                   APD0620
006300           SELECT DECN-IN                                         APD0630
006400           ASSIGN TO UT-S-DECNIN                                   APD0640
006500             ACCESS MODE IS SEQUENTIAL                             APD0650
006600             FILE STATUS IS OFCODE.                                APD0660
006700                                                                   APD0670
006800           SELECT DECN-OUT                                        APD0680
006900           ASSIGN TO UT-S-DECNOUT                                  APD0690
007000             ACCESS MODE IS SEQUENTIAL                             APD0700
007100             FILE STATUS IS OFCODE.                                APD0710
007200                                                                   APD0720
007300           SELECT APPT-MSTR                                       APD0730
007400                  ASSIGN       TO UT-S-APPTMSTR                   APD0740
007500                  ORGANIZATION IS SEQUENTIAL                       APD0750
007600                  ACCESS MODE  IS SEQUENTIAL                       APD0760
007700                  FILE STATUS  IS APTMSTR-STATUS.                  APD0770
007800                                                                   APD0780
007900       DATA DIVISION.                                              APD0790
008000       FILE SECTION.                                               APD0800
008100       FD  SYSOUT                                                  APD0810
008200           RECORDING MODE IS F                                     APD0820
008300           LABEL RECORDS ARE STANDARD                              APD0830
008400           RECORD CONTAINS 130 CHARACTERS                          APD0840
008500           BLOCK CONTAINS 0 RECORDS                                APD0850
008600           DATA RECORD IS SYSOUT-REC.                               APD0860
008700       01  SYSOUT-REC  PIC X(130).                                 APD0870
008800                                                                   APD0880
008900      ****** ONE RECORD PER ACCEPT/DENY DECISION, IN ARRIVAL        APD0890
009000      ****** ORDER - NOT SORTED BY APPOINTMENT.                    APD0900
009100       FD  DECN-IN                                                APD0910
009200           RECORDING MODE IS F                                     APD0920
009300           LABEL RECORDS ARE STANDARD                              APD0930
009400           RECORD CONTAINS 80 CHARACTERS                           APD0940
009500           BLOCK CONTAINS 0 RECORDS                                APD0950
009600           DATA RECORD IS DECN-IN-REC.                             APD0960
009700       01  DECN-IN-REC  PIC X(80).                                 APD0970
009800                                                                   APD0980
009900      ****** ECHOES THE DECISION REQUEST PLUS THE OUTCOME CODE      APD0990
010000      ****** AND REASON TEXT.                                      APD1000
010100       FD  DECN-OUT                                                APD1010
010200           RECORDING MODE IS F                                     APD1020
010300           LABEL RECORDS ARE STANDARD                              APD1030
010400           RECORD CONTAINS 145 CHARACTERS                          APD1040
010500           BLOCK CONTAINS 0 RECORDS                                APD1050
010600           DATA RECORD IS DECN-OUT-REC.                            APD1060
010700       01  DECN-OUT-REC.                                           APD1070
010800           05  DNO-OUTCOME-CODE            PIC X(1).               APD1080
010900           05  DNO-OUTCOME-REASON          PIC X(60).              APD1090
011000           05  DNO-REQUEST-DATA            PIC X(80).              APD1100
011100           05  FILLER                      PIC X(4).              APD1110
011200                                                                   APD1120
011300      ****** THE APPOINTMENT MASTER - LOADED WHOLE AT HOUSEKEEPING, APD1130
011400      ****** UPDATED IN PLACE, REWRITTEN WHOLE AT 999-CLEANUP.      APD1140
011500       FD  APPT-MSTR                                               APD1150
011600           RECORD CONTAINS 420 CHARACTERS                          APD1160
011700           DATA RECORD IS APPT-MSTR-REC.                           APD1170
011800       01  APPT-MSTR-REC  PIC X(420).                              APD1180
011900                                                                   APD1190
012000       WORKING-STORAGE SECTION.                                    APD1200
012100                                                                   APD1210
012200       01  FILE-STATUS-CODES.                                      APD1220
012300           05  APTMSTR-STATUS           PIC X(2).                  APD1230
012400               88  APTMSTR-OK            VALUE "00".                APD1240
012500           05  OFCODE                    PIC X(2).                 APD1250
012600               88  CODE-OK               VALUE SPACES.              APD1260
012700           05  FILLER                    PIC X(06).                APD1270
012800                                                                   APD1280
012900      ** THE CURRENT DECISION REQUEST AS READ FROM DECN-IN.         APD1290
013000       COPY DECNREQ.                                               APD1300
013100                                                                   APD1310
013200      ** GENERAL-PURPOSE WORK AREA FOR ONE APPOINTMENT RECORD.      APD1320
013300       COPY APPTREC.                                               APD1330
013400                                                                   APD1340
013500       COPY ABENDREC.                                              APD1350
013600                                                                   APD1360
013700******************************************************************  APD1370
013800* APPT-MASTER-TABLE - SAME LAYOUT AND LOAD/REWRITE CONVENTION AS  *  APD1380
013900* APPTEDIT - SEE THAT PROGRAM'S COPY OF THIS TABLE FOR NOTES.      *  APD1390
014000******************************************************************  APD1400
014100       01  APPT-MASTER-TABLE.                                      APD1410
014200           05  APT-TABLE-ROW OCCURS 500 TIMES                      APD1420
014300                            INDEXED BY APT-IDX.                    APD1430
014400               10  ATT-APPT-ID            PIC 9(9).                APD1440
014500               10  ATT-PATIENT-USERNAME   PIC X(50).               APD1450
014600               10  ATT-DOCTOR-USERNAME    PIC X(50).               APD1460
014700               10  ATT-START-STAMP.                                APD1470
014800                   15  ATT-START-DATE      PIC 9(8).                APD1480
014900                   15  ATT-START-TIME      PIC 9(6).                APD1490
015000               10  ATT-START-STAMP-N REDEFINES ATT-START-STAMP      APD1500
015100                                        PIC 9(14).                 APD1510
015200               10  ATT-END-STAMP.                                  APD1520
015300                   15  ATT-END-DATE        PIC 9(8).                APD1530
015400                   15  ATT-END-TIME        PIC 9(6).                APD1540
015500               10  ATT-END-STAMP-N REDEFINES ATT-END-STAMP          APD1550
015600                                        PIC 9(14).                 APD1560
015700               10  ATT-STATUS             PIC X(8).                APD1570
015800                   88  ATT-ST-PENDING       VALUE "PENDING ".       APD1580
015900               10  ATT-SCHEDULE-REASON    PIC X(255).              APD1590
016000               10  ATT-CREATED-STAMP.                              APD1600
016100                   15  ATT-CREATED-DATE    PIC 9(8).                APD1610
016200                   15  ATT-CREATED-TIME    PIC 9(6).                APD1620
016300               10  FILLER                 PIC X(6).                APD1630
016400                                                                   APD1640
016500       01  COUNTERS-IDXS-AND-ACCUMULATORS.                         APD1650
016600           05  RECORDS-READ             PIC 9(7) COMP.             APD1660
016700           05  RECORDS-ACCEPTED         PIC 9(7) COMP.             APD1670
016800           05  RECORDS-REJECTED         PIC 9(7) COMP.             APD1680
016900           05  APT-TABLE-COUNT          PIC 9(5) COMP.             APD1690
017000           05  FILLER                   PIC X(05).                 APD1700
017100                                                                   APD1710
017200       01  FLAGS-AND-SWITCHES.                                     APD1720
017300           05  MORE-DATA-SW              PIC X(01) VALUE "Y".       APD1730
017400               88  NO-MORE-DATA           VALUE "N".                APD1740
017500           05  ERROR-FOUND-SW            PIC X(01) VALUE "N".       APD1750
017600               88  RECORD-ERROR-FOUND     VALUE "Y".                APD1760
017700               88  VALID-RECORD           VALUE "N".                APD1770
017800           05  REJECT-REASON             PIC X(60).                APD1780
017900           05  ROW-FOUND-SW              PIC X(01).                 APD1790
018000               88  ROW-WAS-FOUND          VALUE "Y".                APD1800
018100               88  ROW-NOT-FOUND          VALUE "N".                APD1810
018200           05  FILLER                    PIC X(04).                APD1820
018300                                                                   APD1830
018400      ** DECISION-TOKEN MAPPING WORK AREA.                         APD1840
018500       01  WS-DECISION-WORK.                                       APD1850
018600           05  WS-DECISION-TEXT          PIC X(10).                APD1860
018700           05  WS-DECISION-LTH           PIC S9(4) COMP.           APD1870
018800           05  FILLER                    PIC X(04).                APD1880
018900                                                                   APD1890
019000       PROCEDURE DIVISION.                                         APD1900
019100       0000-MAINLINE.                                              APD1910
019200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                 APD1920
019300           PERFORM 100-MAINLINE THRU 100-EXIT                      APD1930
019400                   UNTIL NO-MORE-DATA.                             APD1940
019500           PERFORM 999-CLEANUP THRU 999-EXIT.                      APD1950
019600           MOVE +0 TO RETURN-CODE.                                 APD1960
019700           GOBACK.                                                 APD1970
019800                                                                   APD1980
019900       000-HOUSEKEEPING.                                           APD1990
020000           MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.             APD2000
020100           DISPLAY "******** BEGIN JOB APPTDECN ********".         APD2010
020200           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.              APD2020
020300           PERFORM 800-OPEN-FILES THRU 800-EXIT.                   APD2030
020400           PERFORM 070-LOAD-APPT-TABLE THRU 070-EXIT.              APD2040
020500           PERFORM 900-READ-DECN-IN THRU 900-EXIT.                 APD2050
020600           IF NO-MORE-DATA                                         APD2060
020700               MOVE "EMPTY INPUT FILE" TO ABEND-REASON             APD2070
020800               GO TO 1000-ABEND-RTN.                               APD2080
020900       000-EXIT.                                                   APD2090
021000           EXIT.                                                   APD2100
021100                                                                   APD2110
021200       070-LOAD-APPT-TABLE.                                        APD2120
021300           MOVE "070-LOAD-APPT-TABLE" TO ABEND-PARA-NAME.          APD2130
021400           MOVE 0 TO APT-TABLE-COUNT.                              APD2140
021500       070-READ-LOOP.                                              APD2150
021600           READ APPT-MSTR INTO APPOINTMENT-RECORD                  APD2160
021700               AT END GO TO 070-EXIT.                               APD2170
021800           ADD 1 TO APT-TABLE-COUNT.                               APD2180
021900           SET APT-IDX TO APT-TABLE-COUNT.                         APD2190
022000           MOVE APPOINTMENT-RECORD TO APT-TABLE-ROW(APT-IDX).      APD2200
022100           GO TO 070-READ-LOOP.                                    APD2210
022200       070-EXIT.                                                   APD2220
022300           EXIT.                                                   APD2230
022400                                                                   APD2240
022500       100-MAINLINE.                                               APD2250
022600           MOVE "100-MAINLINE" TO ABEND-PARA-NAME.                 APD2260
022700           MOVE "N" TO ERROR-FOUND-SW.                             APD2270
022800           MOVE SPACES TO REJECT-REASON.                           APD2280
022900           PERFORM 200-FIND-APPOINTMENT THRU 200-EXIT.             APD2290
023000           IF VALID-RECORD                                         APD2300
023100               PERFORM 210-CHECK-PENDING THRU 210-EXIT.             APD2310
023200           IF VALID-RECORD                                         APD2320
023300               PERFORM 220-CHECK-OWNERSHIP THRU 220-EXIT.           APD2330
023400           IF VALID-RECORD                                         APD2340
023500               PERFORM 230-MAP-DECISION THRU 230-EXIT.              APD2350
023600                                                                   APD2360
023700           IF RECORD-ERROR-FOUND                                   APD2370
023800               ADD 1 TO RECORDS-REJECTED                           APD2380
023900               MOVE "R" TO DNO-OUTCOME-CODE                        APD2390
024000               MOVE REJECT-REASON TO DNO-OUTCOME-REASON            APD2400
024100           ELSE                                                    APD2410
024200               PERFORM 240-APPLY-DECISION THRU 240-EXIT             APD2420
024300               ADD 1 TO RECORDS-ACCEPTED                           APD2430
024400               MOVE "A" TO DNO-OUTCOME-CODE                        APD2440
024500               MOVE "Decision applied." TO DNO-OUTCOME-REASON.     APD2450
024600           MOVE DECISION-REQUEST TO DNO-REQUEST-DATA.              APD2460
024700           WRITE DECN-OUT-REC.                                     APD2470
024800           PERFORM 900-READ-DECN-IN THRU 900-EXIT.                 APD2480
024900       100-EXIT.                                                   APD2490
025000           EXIT.                                                   APD2500
025100                                                                   APD2510
025200       200-FIND-APPOINTMENT.                                       APD2520
025300           MOVE "200-FIND-APPOINTMENT" TO ABEND-PARA-NAME.         APD2530
025400           MOVE "N" TO ROW-FOUND-SW.                               APD2540
025500           SET APT-IDX TO 1.                                       APD2550
025600           SEARCH APT-TABLE-ROW                                    APD2560
025700               AT END NEXT SENTENCE                                 APD2570
025800               WHEN ATT-APPT-ID(APT-IDX) = DCR-APPT-ID             APD2580
025900                   MOVE "Y" TO ROW-FOUND-SW.                       APD2590
026000           IF ROW-NOT-FOUND                                        APD2600
026100               MOVE "Appointment not found." TO REJECT-REASON      APD2610
026200               MOVE "Y" TO ERROR-FOUND-SW                          APD2620
026300               GO TO 200-EXIT.                                     APD2630
026400       200-EXIT.                                                   APD2640
026500           EXIT.                                                   APD2650
026600                                                                   APD2660
026700       210-CHECK-PENDING.                                          APD2670
026800           MOVE "210-CHECK-PENDING" TO ABEND-PARA-NAME.            APD2680
026900           IF NOT ATT-ST-PENDING(APT-IDX)                          APD2690
027000               MOVE "Only a pending appointment may be decided."   APD2700
027100                                            TO REJECT-REASON       APD2710
027200               MOVE "Y" TO ERROR-FOUND-SW                          APD2720
027300               GO TO 210-EXIT.                                     APD2730
027400       210-EXIT.                                                   APD2740
027500           EXIT.                                                   APD2750
027600                                                                   APD2760
027700       220-CHECK-OWNERSHIP.                                        APD2770
027800           MOVE "220-CHECK-OWNERSHIP" TO ABEND-PARA-NAME.          APD2780
027900           IF ATT-DOCTOR-USERNAME(APT-IDX) NOT = DCR-DOCTOR-USERNAME APD2790
028000               MOVE "You do not own this appointment."             APD2800
028100                                            TO REJECT-REASON       APD2810
028200               MOVE "Y" TO ERROR-FOUND-SW                          APD2820
028300               GO TO 220-EXIT.                                     APD2830
028400       220-EXIT.                                                   APD2840
028500           EXIT.                                                   APD2850
028600                                                                   APD2860
028700      *    060116 RPK - REJECT NOW NAMES THE UNRECOGNIZED         APD2870
028800      *    TOKEN INSTEAD OF A FIXED MESSAGE.                      APD2880
028900       230-MAP-DECISION.                                           APD2890
029000           MOVE "230-MAP-DECISION" TO ABEND-PARA-NAME.             APD2900
029100           MOVE DCR-DECISION-TEXT TO WS-DECISION-TEXT.             APD2910
029200           INSPECT WS-DECISION-TEXT                                APD2920
029300               CONVERTING "abcdefghijklmnopqrstuvwxyz"              APD2930
029400                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".             APD2940
029500           CALL "STRLTH" USING WS-DECISION-TEXT, WS-DECISION-LTH.  APD2950
029600           IF WS-DECISION-LTH = 0                                  APD2960
029700               MOVE "Decision text is required."                   APD2970
029800                                            TO REJECT-REASON       APD2980
029900               MOVE "Y" TO ERROR-FOUND-SW                          APD2990
030000               GO TO 230-EXIT.                                     APD3000
030100           IF WS-DECISION-TEXT = "ACCEPT    "                      APD3010
030200              OR WS-DECISION-TEXT = "ACCEPTED  "                   APD3020
030300               MOVE "ACCEPTED" TO ATT-STATUS(APT-IDX)              APD3030
030400               GO TO 230-EXIT.                                     APD3040
030500           IF WS-DECISION-TEXT = "DENY      "                      APD3050
030600              OR WS-DECISION-TEXT = "DENIED    "                   APD3060
030700              OR WS-DECISION-TEXT = "REJECT    "                   APD3070
030800              OR WS-DECISION-TEXT = "REJECTED  "                   APD3080
030900               MOVE "DENIED  " TO ATT-STATUS(APT-IDX)              APD3090
031000               GO TO 230-EXIT.                                     APD3100
031100           STRING "Unsupported decision: " DELIMITED BY SIZE      APD3110
031200               DCR-DECISION-TEXT(1:WS-DECISION-LTH)               APD3120
031300               DELIMITED BY SIZE INTO REJECT-REASON.              APD3130
031400           MOVE "Y" TO ERROR-FOUND-SW.                            APD3140
031500       230-EXIT.                                                   APD3150
031600           EXIT.                                                   APD3160
031700                                                                   APD3170
031800       240-APPLY-DECISION.                                         APD3180
031900           MOVE "240-APPLY-DECISION" TO ABEND-PARA-NAME.           APD3190
032000      *    230-MAP-DECISION ALREADY MOVED THE NEW STATUS INTO      APD3200
032100      *    THE TABLE ROW - NOTHING FURTHER IS WRITTEN HERE UNTIL   APD3210
032200      *    999-CLEANUP REWRITES THE WHOLE MASTER FILE.             APD3220
032300           CONTINUE.                                                APD3230
032400       240-EXIT.                                                   APD3240
032500           EXIT.                                                   APD3250
032600                                                                   APD3260
032700       800-OPEN-FILES.                                             APD3270
032800           MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.               APD3280
032900           OPEN INPUT DECN-IN.                                     APD3290
033000           OPEN OUTPUT DECN-OUT, SYSOUT.                           APD3300
033100           OPEN I-O APPT-MSTR.                                     APD3310
033200       800-EXIT.                                                   APD3320
033300           EXIT.                                                   APD3330
033400                                                                   APD3340
033500       850-CLOSE-FILES.                                            APD3350
033600           MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.              APD3360
033700           CLOSE DECN-IN, DECN-OUT, SYSOUT, APPT-MSTR.             APD3370
033800       850-EXIT.                                                   APD3380
033900           EXIT.                                                   APD3390
034000                                                                   APD3400
034100       900-READ-DECN-IN.                                           APD3410
034200           READ DECN-IN INTO DECISION-REQUEST                      APD3420
034300               AT END MOVE "N" TO MORE-DATA-SW                     APD3430
034400               GO TO 900-EXIT                                      APD3440
034500           END-READ.                                               APD3450
034600           ADD 1 TO RECORDS-READ.                                  APD3460
034700       900-EXIT.                                                   APD3470
034800           EXIT.                                                   APD3480
034900                                                                   APD3490
035000       999-CLEANUP.                                                APD3500
035100           MOVE "999-CLEANUP" TO ABEND-PARA-NAME.                  APD3510
035200           PERFORM 905-REWRITE-APPT-MSTR THRU 905-EXIT.            APD3520
035300                                                                   APD3530
035400           IF RECORDS-READ NOT EQUAL TO                            APD3540
035500                 (RECORDS-ACCEPTED + RECORDS-REJECTED)             APD3550
035600               MOVE "** RUN OUT OF BALANCE - READ VS PROCESSED"    APD3560
035700                                     TO ABEND-REASON               APD3570
035800               MOVE RECORDS-READ     TO ABEND-ACTUAL-VAL           APD3580
035900               MOVE RECORDS-ACCEPTED TO ABEND-EXPECTED-VAL         APD3590
036000               WRITE SYSOUT-REC FROM ABEND-REC                     APD3600
036100               GO TO 1000-ABEND-RTN.                                APD3610
036200                                                                   APD3620
036300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                  APD3630
036400           DISPLAY "** RECORDS READ **".                           APD3640
036500           DISPLAY RECORDS-READ.                                   APD3650
036600           DISPLAY "** RECORDS ACCEPTED **".                       APD3660
036700           DISPLAY RECORDS-ACCEPTED.                               APD3670
036800           DISPLAY "** RECORDS REJECTED **".                       APD3680
036900           DISPLAY RECORDS-REJECTED.                               APD3690
037000           DISPLAY "******** NORMAL END OF JOB APPTDECN ********". APD3700
037100       999-EXIT.                                                   APD3710
037200           EXIT.                                                   APD3720
037300                                                                   APD3730
037400       905-REWRITE-APPT-MSTR.                                      APD3740
037500           MOVE "905-REWRITE-APPT-MSTR" TO ABEND-PARA-NAME.        APD3750
037600           CLOSE APPT-MSTR.                                        APD3760
037700           OPEN OUTPUT APPT-MSTR.                                  APD3770
037800           PERFORM 906-WRITE-ONE-ROW THRU 906-EXIT                 APD3780
037900                   VARYING APT-IDX FROM 1 BY 1                    APD3790
038000                   UNTIL APT-IDX > APT-TABLE-COUNT.                APD3800
038100       905-EXIT.                                                   APD3810
038200           EXIT.                                                   APD3820
038300                                                                   APD3830
038400       906-WRITE-ONE-ROW.                                          APD3840
038500           MOVE APT-TABLE-ROW(APT-IDX) TO APPOINTMENT-RECORD.      APD3850
038600           WRITE APPT-MSTR-REC FROM APPOINTMENT-RECORD.            APD3860
038700       906-EXIT.                                                   APD3870
038800           EXIT.                                                   APD3880
038900                                                                   APD3890
039000       1000-ABEND-RTN.                                             APD3900
039100           WRITE SYSOUT-REC FROM ABEND-REC.                        APD3910
039200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                  APD3920
039300           DISPLAY "*** ABNORMAL END OF JOB - APPTDECN ***"        APD3930
039400                                              UPON CONSOLE.        APD3940
039500           DIVIDE ZERO-VAL INTO ONE-VAL.                           APD3950
